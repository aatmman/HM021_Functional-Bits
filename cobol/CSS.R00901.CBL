000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CSS-R00901.
000300 AUTHOR.        DPW.
000400 INSTALLATION.  DST SYSTEMS RETAIL CREDIT DIVISION.
000500 DATE-WRITTEN.  04/18/1994.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800***************************************************************
000900*   C S S . R 0 0 9 0 1   -   CREDIT SCORE SIMULATION REPORT  *
001000*   READS THE WHAT-IF SIMULATION REQUEST QUEUE, LOOKS UP EACH  *
001100*   REQUESTED ACTION AGAINST THE FIXED SIX-ACTION SCORE-IMPACT *
001200*   TABLE, PROJECTS THE RESULTING BUREAU SCORE CLAMPED TO THE  *
001300*   300-900 RANGE, WRITES THE SIMULATION RESULT EXTRACT AND A  *
001400*   ONE-LINE-PER-REQUEST SIMULATION REPORT WITH GRAND TOTALS.  *
001500***************************************************************
001600*                     C H A N G E   L O G                    *
001700***************************************************************
001800* DATE     BY   REQUEST    DESCRIPTION                        *
001900*-------- ---- ---------- -------------------------------------
002000* 041894   DPW  CR-0409    ORIGINAL CODING - SIX-ACTION SCORE   *
002100*                          IMPACT TABLE, WHAT-IF SIMULATOR.     *
002200* 091895   DPW  CR-0452    UNKNOWN ACTION-ID NOW REJECTED AND   *
002300*                          COUNTED RATHER THAN ABENDING.        *
002400* 072296   JHK  CR-0475    PROJECTED SCORE CLAMP TO 300-900     *
002500*                          CONFIRMED PER BUREAU FLOOR/CEILING.  *
002600* 021798   LMC  CR-0512    YEAR 2000 DATE WINDOW - EXPANDED     *
002700*                          RUN-DATE TO A FOUR DIGIT CENTURY.    *
002800* 081598   LMC  CR-0512    Y2K REGRESSION - GRAND TOTAL PAGE    *
002900*                          FOOTER DATE VERIFIED ACROSS CENTURY. *
003000* 050300   LMC  CR-0548    DIRECTION COLUMN (UP/DOWN) ADDED TO  *
003100*                          THE RESULT EXTRACT AND REPORT LINE.  *
003200* 112302   DPW  CR-0599    REDUCE-UTILIZATION ACTION ADDED -    *
003300*                          TABLE EXPANDED FROM FIVE TO SIX.     *
003400* 080604   RTJ  CR-0641    ACTION TABLE RE-SEQUENCED INTO       *
003500*                          ASCENDING ACTION-ID ORDER FOR THE    *
003600*                          SEARCH ALL LOOKUP.                   *
003700* 061506   KNB  CR-0688    REQUESTS-REJECTED COUNT ADDED TO     *
003800*                          THE FINAL REPORT TOTALS.             *
003900* 030908   KNB  CR-0722    PAGE-BREAK-AT-FORTY-LINES LOGIC       *
004000*                          ALIGNED WITH THE OTHER TIP REPORTS.  *
004100***************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.  IBM-370.
004500 OBJECT-COMPUTER.  IBM-370.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT SIMREQ-FILE     ASSIGN TO SIMREQ
005100         ORGANIZATION IS LINE SEQUENTIAL.
005200     SELECT SIMRESULT-FILE  ASSIGN TO SIMRSLT
005300         ORGANIZATION IS LINE SEQUENTIAL.
005400     SELECT SIMRPT-FILE     ASSIGN TO SIMRPT
005500         ORGANIZATION IS LINE SEQUENTIAL.
005600 DATA DIVISION.
005700 FILE SECTION.
005800 FD  SIMREQ-FILE.
005900 01  SQ-SIM-REQUEST-RECORD.
006000     05  SQ-RECORD-TYPE-CDE             PIC X(3).
006100         88  SQ-SIMREQ-DETAIL               VALUE 'SIM'.
006200     05  SQ-SEQUENCE-NUMBER             PIC 9(3).
006300     05  SQ-DETAIL-RECORD-1.
006400         10  SQ-CUSTOMER-ID             PIC X(8).
006500         10  SQ-ACTION-ID               PIC X(20).
006600         10  SQ-CURRENT-SCORE           PIC 9(3).
006700         10  FILLER                     PIC X(28).
006800     05  SQ-TRAILER-RECORD-1 REDEFINES SQ-DETAIL-RECORD-1.
006900         10  SQ-TLR-TOTAL-REQUESTS      PIC 9(7).
007000         10  FILLER                     PIC X(52).
007100 FD  SIMRESULT-FILE.
007200 01  SR-SIM-RESULT-RECORD.
007300     05  SR-RECORD-TYPE-CDE             PIC X(3).
007400         88  SR-SIMRESULT-DETAIL            VALUE 'SRS'.
007500     05  SR-SEQUENCE-NUMBER             PIC 9(3).
007600     05  SR-DETAIL-RECORD-1.
007700         10  SR-CUSTOMER-ID             PIC X(8).
007800         10  SR-ACTION-ID               PIC X(20).
007900         10  SR-CURRENT-SCORE           PIC 9(3).
008000         10  SR-PROJECTED-SCORE         PIC 9(3).
008100         10  SR-IMPACT                  PIC S9(3) SIGN LEADING
008200                                            SEPARATE.
008300         10  SR-DIRECTION               PIC X(4).
008400         10  FILLER                     PIC X(20).
008500     05  SR-TRAILER-RECORD-1 REDEFINES SR-DETAIL-RECORD-1.
008600         10  SR-TLR-TOTAL-RESULTS       PIC 9(7).
008700         10  FILLER                     PIC X(52).
008800 FD  SIMRPT-FILE.
008900 01  RP-PRINT-LINE.
009000     05  FILLER                         PIC X(132).
009100 WORKING-STORAGE SECTION.
009200 77  WS-SIMREQ-EOF-SW                   PIC X    VALUE 'N'.
009300     88  SIMREQ-EOF-YES                     VALUE 'Y'.
009400 77  WS-ACTION-FOUND-SW                 PIC X    VALUE 'N'.
009500     88  ACTION-WAS-FOUND                   VALUE 'Y'.
009700 77  WS-REQUESTS-READ           PIC 9(7) COMP VALUE ZERO.
009800 77  WS-REQUESTS-REJECTED       PIC 9(7) COMP VALUE ZERO.
009900 77  WS-RESULTS-WRITTEN         PIC 9(7) COMP VALUE ZERO.
010000 77  WS-LINE-COUNT               PIC 9(3) COMP VALUE ZERO.
010100 77  WS-PAGE-NUMBER              PIC 9(3) COMP VALUE ZERO.
010200 77  WS-PROJECTED-SCORE-WORK    PIC S9(5) COMP VALUE ZERO.
010300*    SIX-ACTION SCORE-IMPACT TABLE - FIXED BY BUSINESS DEFINITION.
010400*    SEQUENCED INTO ASCENDING ACTION-ID ORDER PER CR-0641 SO THE
010500*    WORKING TABLE BELOW CAN BE SEARCHED WITH SEARCH ALL.
010600 01  WS-ACTION-VALUES.
010700     05  WS-AV-1.
010800         10  WS-AV1-ID        PIC X(20) VALUE 'CLOSE-LOAN'.
010900         10  WS-AV1-TITLE     PIC X(25) VALUE 'Close a Loan'.
011000         10  WS-AV1-IMPACT    PIC S9(3) VALUE +15.
011100         10  WS-AV1-DIR       PIC X(4)  VALUE 'UP'.
011200     05  WS-AV-2.
011300         10  WS-AV2-ID        PIC X(20) VALUE 'EXTEND-TENURE'.
011400         10  WS-AV2-TITLE     PIC X(25) VALUE 'Extend Tenure'.
011500         10  WS-AV2-IMPACT    PIC S9(3) VALUE +5.
011600         10  WS-AV2-DIR       PIC X(4)  VALUE 'UP'.
011700     05  WS-AV-3.
011800         10  WS-AV3-ID        PIC X(20) VALUE 'INCREASE-UTIL'.
011900         10  WS-AV3-TITLE     PIC X(25) VALUE
012000             'Increase Utilization'.
012100         10  WS-AV3-IMPACT    PIC S9(3) VALUE -25.
012200         10  WS-AV3-DIR       PIC X(4)  VALUE 'DOWN'.
012300     05  WS-AV-4.
012400         10  WS-AV4-ID        PIC X(20) VALUE 'MISS-EMI'.
012500         10  WS-AV4-TITLE     PIC X(25) VALUE 'Miss 1 EMI'.
012600         10  WS-AV4-IMPACT    PIC S9(3) VALUE -35.
012700         10  WS-AV4-DIR       PIC X(4)  VALUE 'DOWN'.
012800     05  WS-AV-5.
012900         10  WS-AV5-ID        PIC X(20) VALUE
013000             'NEW-CREDIT-INQUIRY'.
013100         10  WS-AV5-TITLE     PIC X(25) VALUE
013200             'Apply for New Credit'.
013300         10  WS-AV5-IMPACT    PIC S9(3) VALUE -10.
013400         10  WS-AV5-DIR       PIC X(4)  VALUE 'DOWN'.
013500     05  WS-AV-6.                                                  CR-0599
013600         10  WS-AV6-ID        PIC X(20) VALUE
013700             'REDUCE-UTILIZATION'.
013800         10  WS-AV6-TITLE     PIC X(25) VALUE
013900             'Reduce Utilization to 30%'.
014000         10  WS-AV6-IMPACT    PIC S9(3) VALUE +20.
014100         10  WS-AV6-DIR       PIC X(4)  VALUE 'UP'.
014200 01  WS-ACTION-TABLE REDEFINES WS-ACTION-VALUES.
014300     05  WS-ACT-ENTRY OCCURS 6 TIMES
014400             ASCENDING KEY IS WS-ACT-ID
014500             INDEXED BY ACT-TBL-IX.
014600         10  WS-ACT-ID           PIC X(20).
014700         10  WS-ACT-TITLE        PIC X(25).
014800         10  WS-ACT-IMPACT       PIC S9(3).
014900         10  WS-ACT-DIR          PIC X(4).
015000 01  WS-RUN-DATE.
015100     05  WS-RUN-DATE-TEXT             PIC X(10).
015200     05  FILLER                       PIC X(05) VALUE SPACES.
015300 01  WS-TODAY                            PIC 9(8).
015400 01  WS-TODAY-BROKEN REDEFINES WS-TODAY.
015500     05  WS-TODAY-CC                     PIC 9(2).
015600     05  WS-TODAY-YY                     PIC 9(2).
015700     05  WS-TODAY-MM                     PIC 9(2).
015800     05  WS-TODAY-DD                     PIC 9(2).
015900*    SIMULATION REPORT LAYOUTS - 132 COLUMN PRINT FILE.
016000 01  WS-HEADING-LINE-1.
016100     05  FILLER                      PIC X(40) VALUE SPACES.
016200     05  FILLER                      PIC X(31) VALUE
016300         'CREDIT SCORE SIMULATION REPORT'.
016400     05  FILLER                      PIC X(20) VALUE SPACES.
016500     05  FILLER                      PIC X(5)  VALUE 'PAGE '.
016600     05  HL1-PAGE-NUMBER             PIC ZZ9.
016700     05  FILLER                      PIC X(31) VALUE SPACES.
016800 01  WS-HEADING-LINE-2.
016900     05  FILLER                      PIC X(5)  VALUE 'RUN: '.
017000     05  HL2-RUN-DATE                PIC X(10).
017100     05  FILLER                      PIC X(117) VALUE SPACES.
017200 01  WS-HEADING-LINE-3.
017300     05  FILLER        PIC X(10) VALUE 'CUSTOMER  '.
017400     05  FILLER        PIC X(22) VALUE 'ACTION                '.
017500     05  FILLER        PIC X(10) VALUE 'CUR SCORE '.
017600     05  FILLER        PIC X(10) VALUE 'NEW SCORE '.
017700     05  FILLER        PIC X(10) VALUE 'IMPACT    '.
017800     05  FILLER        PIC X(8)  VALUE 'DIR     '.
017900     05  FILLER        PIC X(62) VALUE SPACES.
018000 01  WS-DETAIL-LINE.
018100     05  DL-CUSTOMER-ID              PIC X(10).
018200     05  DL-ACTION-ID                PIC X(22).
018300     05  DL-CURRENT-SCORE            PIC ZZ9.
018400     05  FILLER                      PIC X(7) VALUE SPACES.
018500     05  DL-PROJECTED-SCORE          PIC ZZ9.
018600     05  FILLER                      PIC X(7) VALUE SPACES.
018700     05  DL-IMPACT                   PIC ZZ9-.
018800     05  FILLER                      PIC X(6) VALUE SPACES.
018900     05  DL-DIRECTION                PIC X(4).
019000     05  FILLER                      PIC X(66) VALUE SPACES.
019100 01  WS-REJECT-LINE.
019200     05  FILLER                      PIC X(2)  VALUE SPACES.
019300     05  RL-CUSTOMER-ID              PIC X(10).
019400     05  FILLER                      PIC X(18) VALUE
019500         '*** UNKNOWN ACTION'.
019600     05  RL-ACTION-ID                PIC X(22).
019700     05  FILLER                      PIC X(80) VALUE SPACES.
019800 01  WS-TOTALS-LINE-1.
019900     05  FILLER                      PIC X(2) VALUE SPACES.
020000     05  FILLER    PIC X(24) VALUE 'REQUESTS READ ..........'.
020100     05  TL1-REQUESTS-READ            PIC ZZZ,ZZ9.
020200     05  FILLER                      PIC X(90) VALUE SPACES.
020300 01  WS-TOTALS-LINE-2.
020400     05  FILLER                      PIC X(2) VALUE SPACES.
020500     05  FILLER    PIC X(24) VALUE 'REQUESTS REJECTED ......'.
020600     05  TL2-REQUESTS-REJECTED        PIC ZZZ,ZZ9.
020700     05  FILLER                      PIC X(90) VALUE SPACES.
020800 01  WS-TOTALS-LINE-3.
020900     05  FILLER                      PIC X(2) VALUE SPACES.
021000     05  FILLER    PIC X(24) VALUE 'RESULTS WRITTEN ........'.
021100     05  TL3-RESULTS-WRITTEN          PIC ZZZ,ZZ9.
021200     05  FILLER                      PIC X(90) VALUE SPACES.
021300 PROCEDURE DIVISION.
021400 0000-MAINLINE.
021500     PERFORM 0100-OPEN-FILES THRU 0100-EXIT.
021600     PERFORM 3000-WRITE-REPORT-HEADINGS THRU 3000-EXIT.
021700     PERFORM 1100-READ-SIMREQ THRU 1100-EXIT.
021800     PERFORM 2000-PROCESS-ONE-REQUEST THRU 2000-EXIT
021900         UNTIL SIMREQ-EOF-YES.
022000     PERFORM 9000-WRITE-REPORT-TOTALS THRU 9000-EXIT.
022100     PERFORM 8000-CLOSE-FILES THRU 8000-EXIT.
022200     STOP RUN.
022300 0100-OPEN-FILES.
022400     ACCEPT WS-TODAY FROM DATE YYYYMMDD.
022500     MOVE WS-TODAY-MM   TO WS-RUN-DATE-TEXT(1:2).                  CR-0512
022600     MOVE '/'           TO WS-RUN-DATE-TEXT(3:1).
022700     MOVE WS-TODAY-DD   TO WS-RUN-DATE-TEXT(4:2).
022800     MOVE '/'           TO WS-RUN-DATE-TEXT(6:1).
022900     MOVE WS-TODAY-CC   TO WS-RUN-DATE-TEXT(7:2).                  CR-0512
023000     MOVE WS-TODAY-YY   TO WS-RUN-DATE-TEXT(9:2).
023100     OPEN INPUT  SIMREQ-FILE.
023200     OPEN OUTPUT SIMRESULT-FILE
023300                 SIMRPT-FILE.
023400 0100-EXIT.
023500     EXIT.
023600 1100-READ-SIMREQ.
023700     READ SIMREQ-FILE
023800         AT END
023900             MOVE 'Y' TO WS-SIMREQ-EOF-SW
024000         NOT AT END
024100             ADD 1 TO WS-REQUESTS-READ
024200     END-READ.
024300 1100-EXIT.
024400     EXIT.
024500 2000-PROCESS-ONE-REQUEST.
024600     IF WS-LINE-COUNT GREATER THAN 40
024700         PERFORM 3000-WRITE-REPORT-HEADINGS THRU 3000-EXIT
024800     END-IF.
024900     PERFORM 2100-LOOKUP-ACTION-TABLE THRU 2100-EXIT.
025000     IF ACTION-WAS-FOUND
025100         PERFORM 2200-COMPUTE-PROJECTED-SCORE THRU 2200-EXIT
025200         PERFORM 2300-WRITE-SIMRESULT-REC THRU 2300-EXIT
025300         PERFORM 3100-WRITE-DETAIL-LINE THRU 3100-EXIT
025400     ELSE
025500         ADD 1 TO WS-REQUESTS-REJECTED
025600         PERFORM 3110-WRITE-REJECT-LINE THRU 3110-EXIT
025700     END-IF.
025800     PERFORM 1100-READ-SIMREQ THRU 1100-EXIT.
025900 2000-EXIT.
026000     EXIT.
026100 2100-LOOKUP-ACTION-TABLE.
026200     MOVE 'N' TO WS-ACTION-FOUND-SW.
026300     SET ACT-TBL-IX TO 1.
026400     SEARCH ALL WS-ACT-ENTRY
026500         WHEN WS-ACT-ID (ACT-TBL-IX) EQUAL TO SQ-ACTION-ID
026600             MOVE 'Y' TO WS-ACTION-FOUND-SW
026700     END-SEARCH.
026800 2100-EXIT.
026900     EXIT.
027000 2200-COMPUTE-PROJECTED-SCORE.
027100     COMPUTE WS-PROJECTED-SCORE-WORK =
027200         SQ-CURRENT-SCORE + WS-ACT-IMPACT (ACT-TBL-IX).
027300     IF WS-PROJECTED-SCORE-WORK LESS THAN 300
027400         MOVE 300 TO WS-PROJECTED-SCORE-WORK
027500     END-IF.
027600     IF WS-PROJECTED-SCORE-WORK GREATER THAN 900
027700         MOVE 900 TO WS-PROJECTED-SCORE-WORK
027800     END-IF.
027900 2200-EXIT.
028000     EXIT.
028100 2300-WRITE-SIMRESULT-REC.
028200     MOVE 'SRS'                TO SR-RECORD-TYPE-CDE.
028300     ADD 1 TO WS-RESULTS-WRITTEN.
028400     MOVE WS-RESULTS-WRITTEN   TO SR-SEQUENCE-NUMBER.
028500     MOVE SQ-CUSTOMER-ID       TO SR-CUSTOMER-ID.
028600     MOVE SQ-ACTION-ID         TO SR-ACTION-ID.
028700     MOVE SQ-CURRENT-SCORE     TO SR-CURRENT-SCORE.
028800     MOVE WS-PROJECTED-SCORE-WORK TO SR-PROJECTED-SCORE.
028900     MOVE WS-ACT-IMPACT (ACT-TBL-IX) TO SR-IMPACT.
029000     MOVE WS-ACT-DIR (ACT-TBL-IX)    TO SR-DIRECTION.              CR-0548
029100     WRITE SR-SIM-RESULT-RECORD.
029200 2300-EXIT.
029300     EXIT.
029400 3000-WRITE-REPORT-HEADINGS.
029500     ADD 1 TO WS-PAGE-NUMBER.
029600     MOVE WS-PAGE-NUMBER    TO HL1-PAGE-NUMBER.
029700     MOVE WS-RUN-DATE-TEXT  TO HL2-RUN-DATE.
029800     WRITE RP-PRINT-LINE FROM WS-HEADING-LINE-1.
029900     WRITE RP-PRINT-LINE FROM WS-HEADING-LINE-2.
030000     WRITE RP-PRINT-LINE FROM WS-HEADING-LINE-3.
030100     MOVE ZERO TO WS-LINE-COUNT.
030200 3000-EXIT.
030300     EXIT.
030400 3100-WRITE-DETAIL-LINE.
030500     MOVE SQ-CUSTOMER-ID          TO DL-CUSTOMER-ID.
030600     MOVE SQ-ACTION-ID             TO DL-ACTION-ID.
030700     MOVE SQ-CURRENT-SCORE        TO DL-CURRENT-SCORE.
030800     MOVE WS-PROJECTED-SCORE-WORK TO DL-PROJECTED-SCORE.
030900     MOVE WS-ACT-IMPACT (ACT-TBL-IX) TO DL-IMPACT.
031000     MOVE WS-ACT-DIR (ACT-TBL-IX)    TO DL-DIRECTION.
031100     WRITE RP-PRINT-LINE FROM WS-DETAIL-LINE.
031200     ADD 1 TO WS-LINE-COUNT.
031300 3100-EXIT.
031400     EXIT.
031500 3110-WRITE-REJECT-LINE.
031600     MOVE SQ-CUSTOMER-ID  TO RL-CUSTOMER-ID.
031700     MOVE SQ-ACTION-ID     TO RL-ACTION-ID.
031800     WRITE RP-PRINT-LINE FROM WS-REJECT-LINE.
031900     ADD 1 TO WS-LINE-COUNT.
032000 3110-EXIT.
032100     EXIT.
032200 9000-WRITE-REPORT-TOTALS.
032300     MOVE SPACES TO RP-PRINT-LINE.
032400     WRITE RP-PRINT-LINE.
032500     MOVE WS-REQUESTS-READ       TO TL1-REQUESTS-READ.
032600     WRITE RP-PRINT-LINE FROM WS-TOTALS-LINE-1.
032700     MOVE WS-REQUESTS-REJECTED   TO TL2-REQUESTS-REJECTED.
032800     WRITE RP-PRINT-LINE FROM WS-TOTALS-LINE-2.
032900     MOVE WS-RESULTS-WRITTEN     TO TL3-RESULTS-WRITTEN.
033000     WRITE RP-PRINT-LINE FROM WS-TOTALS-LINE-3.
033100 9000-EXIT.
033200     EXIT.
033300 8000-CLOSE-FILES.
033400     CLOSE SIMREQ-FILE
033500           SIMRESULT-FILE
033600           SIMRPT-FILE.
033700 8000-EXIT.
033800     EXIT.
