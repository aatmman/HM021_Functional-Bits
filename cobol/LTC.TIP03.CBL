000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LTC-TIP03.
000300 AUTHOR.        JHK.
000400 INSTALLATION.  DST SYSTEMS RETAIL CREDIT DIVISION.
000500 DATE-WRITTEN.  11/09/1991.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800***************************************************************
000900*   L T C . T I P 0 3   -   LOAN TENURE COMPARISON ENGINE     *
001000*   READS THE LOAN APPLICATION QUEUE AND, FOR EACH VALID      *
001100*   APPLICATION, COMPUTES THE EMI/TOTAL INTEREST/TOTAL        *
001200*   PAYMENT/NEW-EMI-RATIO ACROSS THE SEVEN STANDARD LOAN      *
001300*   TENURES AND PRINTS A SEVEN-LINE COMPARISON BLOCK.         *
001400***************************************************************
001500*                     C H A N G E   L O G                    *
001600***************************************************************
001700* DATE     BY   REQUEST    DESCRIPTION                        *
001800*-------- ---- ---------- -------------------------------------
001900* 110991   JHK  CR-0360    ORIGINAL CODING - SEVEN STANDARD    *
002000*                          TENURE COMPARISON BLOCK.            *
002100* 042693   JHK  CR-0401    ADDED PROFILE LOOKUP SO THE NEW-EMI *
002200*                          RATIO LINE USES THE REAL INCOME.    *
002300* 081795   RTJ  CR-0447    LOAN APPLICATION BOUNDS VALIDATION  *
002400*                          ADDED - REJECTED APPS NOT COMPARED. *
002500* 021798   LMC  CR-0512    YEAR 2000 DATE WINDOW - EXPANDED    *
002600*                          RUN-DATE TO A FOUR DIGIT CENTURY.   *
002700* 081598   LMC  CR-0512    Y2K REGRESSION - COMPARISON BLOCK   *
002800*                          HEADER DATE VERIFIED ACROSS CENTURY.*
002900* 062599   DPW  CR-0533    DEFAULT PROFILE VALUES (INCOME      *
003000*                          85000.00 ETC.) APPLIED WHEN THE     *
003100*                          APPLICANT IS NOT ON THE EXTRACT.    *
003200* 041202   DPW  CR-0601    TOTAL PAYMENT COLUMN ADDED TO THE   *
003300*                          COMPARISON BLOCK PER ANALYST REQ.   *
003400* 092305   KNB  CR-0677    ROUNDING MODE ON EMI CONFIRMED      *
003500*                          HALF-UP ACROSS ALL SEVEN TENURES.   *
003600* 051708   KNB  CR-0731    REJECTED-APPLICATION COUNT ADDED TO *
003700*                          THE FINAL REPORT TOTALS.            *
003800***************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.  IBM-370.
004200 OBJECT-COMPUTER.  IBM-370.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT PROFILE-FILE    ASSIGN TO PROFILE
004800         ORGANIZATION IS LINE SEQUENTIAL.
004900     SELECT LOANAPP-FILE    ASSIGN TO LOANAPP
005000         ORGANIZATION IS LINE SEQUENTIAL.
005100     SELECT COMPARRPT-FILE  ASSIGN TO COMPARRPT
005200         ORGANIZATION IS LINE SEQUENTIAL.
005300 DATA DIVISION.
005400 FILE SECTION.
005500 FD  PROFILE-FILE.
005600 01  PF-PROFILE-RECORD.
005700     05  PF-RECORD-TYPE-CDE            PIC X(3).
005800         88  PF-PROFILE-DETAIL             VALUE 'PRF'.
005900     05  PF-SEQUENCE-NUMBER             PIC 9(3).
006000     05  PF-DETAIL-RECORD-1.
006100         10  PF-CUSTOMER-ID             PIC X(8).
006200         10  PF-CUSTOMER-NAME           PIC X(20).
006300         10  PF-MONTHLY-INCOME          PIC 9(7)V99.
006400         10  PF-MONTHLY-EXPENSES        PIC 9(7)V99.
006500         10  PF-EXISTING-EMIS           PIC 9(7)V99.
006600         10  PF-CREDIT-SCORE            PIC 9(3).
006700         10  PF-CREDIT-UTILIZATION      PIC 9(3).
006800         10  PF-ACTIVE-LOANS            PIC 9(2).
006900         10  PF-MISSED-PAYMENTS         PIC 9(2).
007000         10  PF-SCORE-TREND             PIC S9(3) SIGN LEADING
007100                                            SEPARATE.
007200         10  FILLER                     PIC X(30).
007300     05  PF-TRAILER-RECORD-1 REDEFINES PF-DETAIL-RECORD-1.
007400         10  PF-TLR-TOTAL-PROFILES      PIC 9(7).
007500         10  FILLER                     PIC X(62).
007600 FD  LOANAPP-FILE.
007700 01  LA-LOAN-APP-RECORD.
007800     05  LA-RECORD-TYPE-CDE             PIC X(3).
007900         88  LA-LOANAPP-DETAIL              VALUE 'LNA'.
008000     05  LA-SEQUENCE-NUMBER             PIC 9(3).
008100     05  LA-DETAIL-RECORD-1.
008200         10  LA-APP-ID                  PIC X(8).
008300         10  LA-CUSTOMER-ID             PIC X(8).
008400         10  LA-LOAN-AMOUNT             PIC 9(9)V99.
008500         10  LA-INTEREST-RATE           PIC 9(2)V99.
008600         10  LA-TENURE-MONTHS           PIC 9(3).
008700         10  FILLER                     PIC X(12).
008800     05  LA-TRAILER-RECORD-1 REDEFINES LA-DETAIL-RECORD-1.
008900         10  LA-TLR-TOTAL-APPS          PIC 9(7).
009000         10  FILLER                     PIC X(26).
009100 FD  COMPARRPT-FILE.
009200 01  CR-PRINT-LINE.
009300     05  FILLER                         PIC X(132).
009400 WORKING-STORAGE SECTION.
009500 77  WS-LOANAPP-EOF-SW                  PIC X    VALUE 'N'.
009600     88  LOANAPP-EOF-YES                    VALUE 'Y'.
009700 77  WS-PROFILE-EOF-SW                  PIC X    VALUE 'N'.
009800     88  PROFILE-EOF-YES                    VALUE 'Y'.
009900 77  WS-PROFILE-FOUND-SW                PIC X    VALUE 'N'.
010000     88  PROFILE-WAS-FOUND                  VALUE 'Y'.
010100 77  WS-APP-VALID-SW                    PIC X    VALUE 'N'.
010200     88  APP-IS-VALID                       VALUE 'Y'.
010300 77  WS-PROFILE-TABLE-COUNT     PIC 9(4) COMP VALUE ZERO.
010600 77  WS-APPS-READ                PIC 9(7) COMP VALUE ZERO.
010700 77  WS-APPS-REJECTED            PIC 9(7) COMP VALUE ZERO.
010800 77  WS-BLOCKS-WRITTEN           PIC 9(7) COMP VALUE ZERO.
010900 77  WS-LINE-COUNT                PIC 9(3) COMP VALUE ZERO.
011000 77  WS-PAGE-NUMBER                PIC 9(3) COMP VALUE ZERO.
011100 01  WS-PROFILE-TABLE.
011200     05  FILLER                         PIC X(4) VALUE SPACES.
011300     05  WS-PROFILE-ENTRY OCCURS 1 TO 2000 TIMES
011400             DEPENDING ON WS-PROFILE-TABLE-COUNT
011500             ASCENDING KEY IS WS-PT-CUSTOMER-ID
011600             INDEXED BY PT-IX.
011700         10  WS-PT-CUSTOMER-ID          PIC X(8).
011800         10  WS-PT-MONTHLY-INCOME       PIC 9(7)V99.
011900         10  WS-PT-EXISTING-EMIS        PIC 9(7)V99.
012000 01  WS-DEFAULT-PROFILE.
012100     05  WS-DEF-MONTHLY-INCOME          PIC 9(7)V99 VALUE
012200                                             85000.00.
012300     05  WS-DEF-EXISTING-EMIS           PIC 9(7)V99 VALUE
012400                                             12000.00.
012500     05  FILLER                         PIC X(05) VALUE SPACES.
012600 01  WS-CURRENT-PROFILE.
012700     05  WS-CP-MONTHLY-INCOME           PIC 9(7)V99.
012800     05  WS-CP-EXISTING-EMIS            PIC 9(7)V99.
012900     05  FILLER                         PIC X(05) VALUE SPACES.
013000*    THE SEVEN STANDARD TENURES - FIXED BY BUSINESS DEFINITION,
013100*    NOT DRIVEN OFF THE INPUT FILES.
013200 01  WS-STANDARD-TENURES.
013300     05  WS-ST-ENTRY OCCURS 7 TIMES INDEXED BY ST-IX
013400             PIC 9(3).
013500     05  FILLER                         PIC X(05) VALUE SPACES.
013600 01  WS-STANDARD-TENURE-VALUES.
013700     05  WS-STV-1  PIC 9(3) VALUE 12.
013800     05  WS-STV-2  PIC 9(3) VALUE 24.
013900     05  WS-STV-3  PIC 9(3) VALUE 36.
014000     05  WS-STV-4  PIC 9(3) VALUE 48.
014100     05  WS-STV-5  PIC 9(3) VALUE 60.
014200     05  WS-STV-6  PIC 9(3) VALUE 72.
014300     05  WS-STV-7  PIC 9(3) VALUE 84.
014400 01  WS-STANDARD-TENURE-TABLE REDEFINES WS-STANDARD-TENURE-VALUES.
014500     05  WS-STT-ENTRY OCCURS 7 TIMES PIC 9(3).
014600 01  WS-EMI-FIGURES.
014700     05  WS-MONTHLY-RATE                PIC S9(3)V9(8).
014800     05  WS-COMPOUND-FACTOR             PIC 9(9)V9(8).
014900     05  WS-EMI-AMOUNT                  PIC 9(7)V99.
015000     05  WS-TOTAL-INTEREST              PIC S9(9)V99.
015100     05  WS-TOTAL-PAYMENT               PIC 9(9)V99.
015200     05  WS-NEW-TOTAL-EMI                PIC 9(7)V99.
015300     05  WS-NEW-EMI-RATIO                PIC 9(3)V99.
015400     05  FILLER                          PIC X(05) VALUE SPACES.
015500 77  WS-RUN-DATE                         PIC X(10).
015600 01  WS-TODAY                            PIC 9(8).
015700 01  WS-TODAY-BROKEN REDEFINES WS-TODAY.
015800     05  WS-TODAY-CC                     PIC 9(2).
015900     05  WS-TODAY-YY                     PIC 9(2).
016000     05  WS-TODAY-MM                     PIC 9(2).
016100     05  WS-TODAY-DD                     PIC 9(2).
016200*    COMPARISON REPORT LAYOUTS - 132 COLUMN PRINT FILE.
016300 01  WS-HEADING-LINE-1.
016400     05  FILLER                      PIC X(40) VALUE SPACES.
016500     05  FILLER                      PIC X(31) VALUE
016600         'LOAN TENURE COMPARISON REPORT'.
016700     05  FILLER                      PIC X(20) VALUE SPACES.
016800     05  FILLER                      PIC X(5)  VALUE 'PAGE '.
016900     05  HL1-PAGE-NUMBER             PIC ZZ9.
017000     05  FILLER                      PIC X(31) VALUE SPACES.
017100 01  WS-HEADING-LINE-2.
017200     05  FILLER                      PIC X(5)  VALUE 'RUN: '.
017300     05  HL2-RUN-DATE                PIC X(10).
017400     05  FILLER                      PIC X(117) VALUE SPACES.
017500 01  WS-BLOCK-HEADER-LINE.
017600     05  FILLER                      PIC X(2)  VALUE SPACES.
017700     05  FILLER                      PIC X(8)  VALUE 'APP-ID: '.
017800     05  BH-APP-ID                   PIC X(9).
017900     05  FILLER                      PIC X(11) VALUE
018000         'CUSTOMER: '.
018100     05  BH-CUSTOMER-ID              PIC X(9).
018200     05  FILLER                      PIC X(8)  VALUE
018300         'AMOUNT: '.
018400     05  BH-LOAN-AMOUNT              PIC ZZZ,ZZZ,ZZ9.99.
018500     05  FILLER                      PIC X(7)  VALUE ' RATE: '.
018600     05  BH-RATE                     PIC Z9.99.
018700     05  FILLER                      PIC X(41) VALUE SPACES.
018800 01  WS-HEADING-LINE-3.
018900     05  FILLER        PIC X(8)  VALUE '  TERM  '.
019000     05  FILLER        PIC X(14) VALUE 'EMI           '.
019100     05  FILLER        PIC X(18) VALUE 'TOTAL INTEREST    '.
019200     05  FILLER        PIC X(18) VALUE 'TOTAL PAYMENT     '.
019300     05  FILLER        PIC X(14) VALUE 'NEW EMI RATIO '.
019400     05  FILLER        PIC X(60) VALUE SPACES.
019500 01  WS-DETAIL-LINE.
019600     05  DL-TERM                     PIC ZZ9.
019700     05  FILLER                      PIC X(4) VALUE ' MOS'.
019800     05  FILLER                      PIC X(2) VALUE SPACES.
019900     05  DL-EMI                      PIC ZZZ,ZZ9.99.
020000     05  FILLER                      PIC X(4) VALUE SPACES.
020100     05  DL-TOTAL-INTEREST           PIC Z,ZZZ,ZZ9.99-.
020200     05  FILLER                      PIC X(4) VALUE SPACES.
020300     05  DL-TOTAL-PAYMENT            PIC ZZ,ZZZ,ZZ9.99.
020400     05  FILLER                      PIC X(4) VALUE SPACES.
020500     05  DL-NEW-RATIO                PIC ZZ9.99.
020600     05  FILLER                      PIC X(1) VALUE '%'.
020700     05  FILLER                      PIC X(65) VALUE SPACES.
020800 01  WS-TOTALS-LINE-1.
020900     05  FILLER                      PIC X(2) VALUE SPACES.
021000     05  FILLER    PIC X(24) VALUE 'APPLICATIONS READ .....'.
021100     05  TL1-APPS-READ               PIC ZZZ,ZZ9.
021200     05  FILLER                      PIC X(90) VALUE SPACES.
021300 01  WS-TOTALS-LINE-2.
021400     05  FILLER                      PIC X(2) VALUE SPACES.
021500     05  FILLER    PIC X(24) VALUE 'APPLICATIONS REJECTED .'.
021600     05  TL2-APPS-REJECTED           PIC ZZZ,ZZ9.
021700     05  FILLER                      PIC X(90) VALUE SPACES.
021800 01  WS-TOTALS-LINE-3.
021900     05  FILLER                      PIC X(2) VALUE SPACES.
022000     05  FILLER    PIC X(24) VALUE 'COMPARISON BLOCKS ......'.
022100     05  TL3-BLOCKS                   PIC ZZZ,ZZ9.
022200     05  FILLER                      PIC X(90) VALUE SPACES.
022300 PROCEDURE DIVISION.
022400 0000-MAINLINE.
022500     PERFORM 0100-OPEN-FILES THRU 0100-EXIT.
022600     PERFORM 0200-LOAD-TENURE-TABLE THRU 0200-EXIT.
022700     PERFORM 1000-LOAD-PROFILE-TABLE THRU 1000-EXIT
022800         UNTIL PROFILE-EOF-YES.
022900     PERFORM 3000-WRITE-REPORT-HEADINGS THRU 3000-EXIT.
023000     PERFORM 1100-READ-LOANAPP THRU 1100-EXIT.
023100     PERFORM 2000-PROCESS-ONE-APPLICATION THRU 2000-EXIT
023200         UNTIL LOANAPP-EOF-YES.
023300     PERFORM 9000-WRITE-REPORT-TOTALS THRU 9000-EXIT.
023400     PERFORM 8000-CLOSE-FILES THRU 8000-EXIT.
023500     STOP RUN.
023600 0100-OPEN-FILES.
023700     ACCEPT WS-TODAY FROM DATE YYYYMMDD.
023800     MOVE WS-TODAY-MM   TO WS-RUN-DATE(1:2).                       CR-0512
023900     MOVE '/'           TO WS-RUN-DATE(3:1).
024000     MOVE WS-TODAY-DD   TO WS-RUN-DATE(4:2).
024100     MOVE '/'           TO WS-RUN-DATE(6:1).
024200     MOVE WS-TODAY-CC   TO WS-RUN-DATE(7:2).                       CR-0512
024300     MOVE WS-TODAY-YY   TO WS-RUN-DATE(9:2).
024400     OPEN INPUT  PROFILE-FILE
024500                 LOANAPP-FILE.
024600     OPEN OUTPUT COMPARRPT-FILE.
024700 0100-EXIT.
024800     EXIT.
024900 0200-LOAD-TENURE-TABLE.
025000     PERFORM 0210-LOAD-ONE-TENURE THRU 0210-EXIT
025100         VARYING ST-IX FROM 1 BY 1 UNTIL ST-IX > 7.
025200 0200-EXIT.
025300     EXIT.
025400 0210-LOAD-ONE-TENURE.
025500     MOVE WS-STT-ENTRY (ST-IX) TO WS-ST-ENTRY (ST-IX).
025600 0210-EXIT.
025700     EXIT.
025800 1000-LOAD-PROFILE-TABLE.
025900     READ PROFILE-FILE
026000         AT END
026100             MOVE 'Y' TO WS-PROFILE-EOF-SW
026200         NOT AT END
026300             ADD 1 TO WS-PROFILE-TABLE-COUNT
026400             MOVE PF-CUSTOMER-ID
026500                 TO WS-PT-CUSTOMER-ID (WS-PROFILE-TABLE-COUNT)
026600             MOVE PF-MONTHLY-INCOME
026700                 TO WS-PT-MONTHLY-INCOME(WS-PROFILE-TABLE-COUNT)
026800             MOVE PF-EXISTING-EMIS
026900                 TO WS-PT-EXISTING-EMIS (WS-PROFILE-TABLE-COUNT)
027000     END-READ.
027100 1000-EXIT.
027200     EXIT.
027300 1100-READ-LOANAPP.
027400     READ LOANAPP-FILE
027500         AT END
027600             MOVE 'Y' TO WS-LOANAPP-EOF-SW
027700         NOT AT END
027800             ADD 1 TO WS-APPS-READ
027900     END-READ.
028000 1100-EXIT.
028100     EXIT.
028200 2000-PROCESS-ONE-APPLICATION.
028300     PERFORM 2040-FIND-PROFILE THRU 2040-EXIT.
028400     PERFORM 2050-VALIDATE-LOANAPP THRU 2050-EXIT.
028500     IF APP-IS-VALID
028600         IF WS-LINE-COUNT GREATER THAN 40
028700             PERFORM 3000-WRITE-REPORT-HEADINGS THRU 3000-EXIT
028800         END-IF
028900         MOVE LA-APP-ID      TO BH-APP-ID.
029000         MOVE LA-CUSTOMER-ID TO BH-CUSTOMER-ID.
029100         MOVE LA-LOAN-AMOUNT TO BH-LOAN-AMOUNT.
029200         MOVE LA-INTEREST-RATE TO BH-RATE.
029300         WRITE CR-PRINT-LINE FROM WS-BLOCK-HEADER-LINE.
029400         WRITE CR-PRINT-LINE FROM WS-HEADING-LINE-3.
029500         ADD 2 TO WS-LINE-COUNT
029600         PERFORM 2100-COMPARE-ONE-TENURE THRU 2100-EXIT
029700             VARYING ST-IX FROM 1 BY 1 UNTIL ST-IX > 7
029800         MOVE SPACES TO CR-PRINT-LINE
029900         WRITE CR-PRINT-LINE
030000         ADD 1 TO WS-LINE-COUNT WS-BLOCKS-WRITTEN
030100     ELSE
030200         ADD 1 TO WS-APPS-REJECTED
030300     END-IF.
030400     PERFORM 1100-READ-LOANAPP THRU 1100-EXIT.
030500 2000-EXIT.
030600     EXIT.
030700 2040-FIND-PROFILE.
030800     MOVE 'N' TO WS-PROFILE-FOUND-SW.
030900     IF WS-PROFILE-TABLE-COUNT GREATER THAN ZERO
031000         SET PT-IX TO 1
031100         SEARCH ALL WS-PROFILE-ENTRY
031200             WHEN WS-PT-CUSTOMER-ID (PT-IX) EQUAL TO
031300                     LA-CUSTOMER-ID
031400                 MOVE 'Y' TO WS-PROFILE-FOUND-SW
031500         END-SEARCH
031600     END-IF.
031700     IF PROFILE-WAS-FOUND
031800         MOVE WS-PT-MONTHLY-INCOME (PT-IX)
031900             TO WS-CP-MONTHLY-INCOME
032000         MOVE WS-PT-EXISTING-EMIS (PT-IX)
032100             TO WS-CP-EXISTING-EMIS
032200     ELSE
032300         MOVE WS-DEF-MONTHLY-INCOME TO WS-CP-MONTHLY-INCOME
032400         MOVE WS-DEF-EXISTING-EMIS  TO WS-CP-EXISTING-EMIS
032500     END-IF.
032600 2040-EXIT.
032700     EXIT.
032800 2050-VALIDATE-LOANAPP.
032900     MOVE 'Y' TO WS-APP-VALID-SW.
033000     IF LA-LOAN-AMOUNT LESS THAN 10000.00
033100         MOVE 'N' TO WS-APP-VALID-SW
033200     END-IF.
033300     IF LA-INTEREST-RATE LESS THAN 1.00
033400         OR LA-INTEREST-RATE GREATER THAN 30.00
033500         MOVE 'N' TO WS-APP-VALID-SW
033600     END-IF.
033700 2050-EXIT.
033800     EXIT.
033900*    EMI-CALC REPEATED HERE FOR EACH OF THE SEVEN STANDARD
034000*    TENURES, NOT THE APPLICATION'S OWN REQUESTED TERM.
034100 2100-COMPARE-ONE-TENURE.
034200     IF LA-INTEREST-RATE NOT GREATER THAN ZERO
034300         COMPUTE WS-EMI-AMOUNT ROUNDED =
034400             LA-LOAN-AMOUNT / WS-ST-ENTRY (ST-IX)
034500     ELSE
034600         COMPUTE WS-MONTHLY-RATE ROUNDED =
034700             LA-INTEREST-RATE / 12 / 100
034800         COMPUTE WS-COMPOUND-FACTOR ROUNDED =
034900             (1 + WS-MONTHLY-RATE) ** WS-ST-ENTRY (ST-IX)
035000         COMPUTE WS-EMI-AMOUNT ROUNDED =
035100             (LA-LOAN-AMOUNT * WS-MONTHLY-RATE *
035200              WS-COMPOUND-FACTOR) /
035300             (WS-COMPOUND-FACTOR - 1)
035400     END-IF.
035500     COMPUTE WS-TOTAL-INTEREST ROUNDED =
035600         (WS-EMI-AMOUNT * WS-ST-ENTRY (ST-IX)) - LA-LOAN-AMOUNT.
035700     COMPUTE WS-TOTAL-PAYMENT =                                    CR-0601
035800         LA-LOAN-AMOUNT + WS-TOTAL-INTEREST.
035900     COMPUTE WS-NEW-TOTAL-EMI =
036000         WS-CP-EXISTING-EMIS + WS-EMI-AMOUNT.
036100     IF WS-CP-MONTHLY-INCOME NOT GREATER THAN ZERO
036200         MOVE 100.00 TO WS-NEW-EMI-RATIO
036300     ELSE
036400         COMPUTE WS-NEW-EMI-RATIO ROUNDED =
036500             WS-NEW-TOTAL-EMI / WS-CP-MONTHLY-INCOME * 100
036600     END-IF.
036700     MOVE WS-ST-ENTRY (ST-IX)  TO DL-TERM.
036800     MOVE WS-EMI-AMOUNT        TO DL-EMI.
036900     MOVE WS-TOTAL-INTEREST    TO DL-TOTAL-INTEREST.
037000     MOVE WS-TOTAL-PAYMENT     TO DL-TOTAL-PAYMENT.
037100     MOVE WS-NEW-EMI-RATIO     TO DL-NEW-RATIO.
037200     WRITE CR-PRINT-LINE FROM WS-DETAIL-LINE.
037300     ADD 1 TO WS-LINE-COUNT.
037400 2100-EXIT.
037500     EXIT.
037600 3000-WRITE-REPORT-HEADINGS.
037700     ADD 1 TO WS-PAGE-NUMBER.
037800     MOVE WS-PAGE-NUMBER TO HL1-PAGE-NUMBER.
037900     MOVE WS-RUN-DATE    TO HL2-RUN-DATE.
038000     WRITE CR-PRINT-LINE FROM WS-HEADING-LINE-1.
038100     WRITE CR-PRINT-LINE FROM WS-HEADING-LINE-2.
038200     MOVE SPACES TO CR-PRINT-LINE.
038300     WRITE CR-PRINT-LINE.
038400     MOVE ZERO TO WS-LINE-COUNT.
038500 3000-EXIT.
038600     EXIT.
038700 9000-WRITE-REPORT-TOTALS.
038800     MOVE SPACES TO CR-PRINT-LINE.
038900     WRITE CR-PRINT-LINE.
039000     MOVE WS-APPS-READ      TO TL1-APPS-READ.
039100     WRITE CR-PRINT-LINE FROM WS-TOTALS-LINE-1.
039200     MOVE WS-APPS-REJECTED  TO TL2-APPS-REJECTED.
039300     WRITE CR-PRINT-LINE FROM WS-TOTALS-LINE-2.
039400     MOVE WS-BLOCKS-WRITTEN TO TL3-BLOCKS.
039500     WRITE CR-PRINT-LINE FROM WS-TOTALS-LINE-3.
039600 9000-EXIT.
039700     EXIT.
039800 8000-CLOSE-FILES.
039900     CLOSE PROFILE-FILE
040000           LOANAPP-FILE
040100           COMPARRPT-FILE.
040200 8000-EXIT.
040300     EXIT.
