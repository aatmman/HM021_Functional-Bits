000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CDE-TIP01.
000300 AUTHOR.        SHREENI.
000400 INSTALLATION.  DST SYSTEMS RETAIL CREDIT DIVISION.
000500 DATE-WRITTEN.  07/14/1987.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800***************************************************************
000900*   C D E . T I P 0 1   -   CREDIT DECISION ENGINE            *
001000*   READS THE CUSTOMER PROFILE EXTRACT AND THE LOAN           *
001100*   APPLICATION QUEUE, APPLIES THE EMI/CHI SCORING RULES      *
001200*   AND PRODUCES THE DECISION EXTRACT AND THE CREDIT          *
001300*   DECISION REPORT WITH CUSTOMER CONTROL TOTALS.             *
001400***************************************************************
001500*                     C H A N G E   L O G                    *
001600***************************************************************
001700* DATE     BY   REQUEST    DESCRIPTION                        *
001800*-------- ---- ---------- -------------------------------------
001900* 071487   SDK  CR-0118    ORIGINAL CODING - EMI/CHI DECISION  *
002000*                          ENGINE FOR THE RETAIL LOAN QUEUE.   *
002100* 112988   SDK  CR-0204    ADDED NEW-TOTAL-EMI RATIO AND THE   *
002200*                          FOUR-POINT RECOMMENDATION CODE.     *
002300* 040391   RTJ  CR-0339    ADDED CHI BREAKDOWN COMPONENTS AND  *
002400*                          CURRENT-VS-NEW CHI-CHANGE FIELD.    *
002500* 091593   RTJ  CR-0410    CUSTOMER CONTROL BREAK ON THE       *
002600*                          DECISION REPORT - PRINCIPAL/EMI     *
002700*                          SUBTOTALS PER CR-0398.              *
002800* 062295   LMC  CR-0455    DEFAULT PROFILE VALUES WHEN THE     *
002900*                          APPLICANT IS NOT ON THE PROFILE     *
003000*                          EXTRACT (UNMATCHED CUSTOMER-ID).    *
003100* 021798   LMC  CR-0512    YEAR 2000 DATE WINDOW - EXPANDED    *
003200*                          RUN-DATE TO A FOUR DIGIT CENTURY.   *
003300* 081598   LMC  CR-0512    Y2K REGRESSION - VERIFIED REPORT    *
003400*                          PAGE HEADER DATE ACROSS CENTURY.    *
003500* 030299   DPW  CR-0529    REJECTED-APPLICATION COUNT ADDED TO *
003600*                          FINAL REPORT TOTALS PER AUDIT.      *
003700* 051701   DPW  CR-0588    ROUNDING MODE ON EMI AND INTEREST   *
003800*                          CONFIRMED HALF-UP PER CR-0577.      *
003900* 092304   KNB  CR-0671    REBUILT PROFILE TABLE SEARCH TO USE *
004000*                          SEARCH ALL AGAINST SORTED EXTRACT.  *
004100* 031807   KNB  CR-0715    RISK LEVEL NOW DRIVEN OFF NEW-CHI   *
004200*                          RATHER THAN CURRENT-CHI PER BIZ.    *
004300***************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.  IBM-370.
004700 OBJECT-COMPUTER.  IBM-370.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT PROFILE-FILE  ASSIGN TO PROFILE
005300         ORGANIZATION IS LINE SEQUENTIAL.
005400     SELECT LOANAPP-FILE  ASSIGN TO LOANAPP
005500         ORGANIZATION IS LINE SEQUENTIAL.
005600     SELECT DECISION-FILE ASSIGN TO DECISON
005700         ORGANIZATION IS LINE SEQUENTIAL.
005800     SELECT REPORT-FILE   ASSIGN TO DECRPT
005900         ORGANIZATION IS LINE SEQUENTIAL.
006000 DATA DIVISION.
006100 FILE SECTION.
006200 FD  PROFILE-FILE.
006300 01  PF-PROFILE-RECORD.
006400     05  PF-RECORD-TYPE-CDE            PIC X(3).
006500         88  PF-PROFILE-DETAIL             VALUE 'PRF'.
006600     05  PF-SEQUENCE-NUMBER             PIC 9(3).
006700     05  PF-DETAIL-RECORD-1.
006800         10  PF-CUSTOMER-ID             PIC X(8).
006900         10  PF-CUSTOMER-NAME           PIC X(20).
007000         10  PF-MONTHLY-INCOME          PIC 9(7)V99.
007100         10  PF-MONTHLY-EXPENSES        PIC 9(7)V99.
007200         10  PF-EXISTING-EMIS           PIC 9(7)V99.
007300         10  PF-CREDIT-SCORE            PIC 9(3).
007400         10  PF-CREDIT-UTILIZATION      PIC 9(3).
007500         10  PF-ACTIVE-LOANS            PIC 9(2).
007600         10  PF-MISSED-PAYMENTS         PIC 9(2).
007700         10  PF-SCORE-TREND             PIC S9(3) SIGN LEADING
007800                                            SEPARATE.
007900         10  FILLER                     PIC X(30).
008000*    TRAILER VIEW OF THE PROFILE EXTRACT - NOT USED BY THIS
008100*    JOB TODAY BUT CARRIED SO A FUTURE RECORD-COUNT TRAILER
008200*    CAN BE ADDED WITHOUT A LAYOUT CHANGE, PER SHOP HABIT.
008300     05  PF-TRAILER-RECORD-1 REDEFINES PF-DETAIL-RECORD-1.
008400         10  PF-TLR-TOTAL-PROFILES      PIC 9(7).
008500         10  FILLER                     PIC X(62).
008600 FD  LOANAPP-FILE.
008700 01  LA-LOAN-APP-RECORD.
008800     05  LA-RECORD-TYPE-CDE             PIC X(3).
008900         88  LA-LOANAPP-DETAIL              VALUE 'LNA'.
009000     05  LA-SEQUENCE-NUMBER             PIC 9(3).
009100     05  LA-DETAIL-RECORD-1.
009200         10  LA-APP-ID                  PIC X(8).
009300         10  LA-CUSTOMER-ID             PIC X(8).
009400         10  LA-LOAN-AMOUNT             PIC 9(9)V99.
009500         10  LA-INTEREST-RATE           PIC 9(2)V99.
009600         10  LA-TENURE-MONTHS           PIC 9(3).
009700         10  FILLER                     PIC X(12).
009800     05  LA-TRAILER-RECORD-1 REDEFINES LA-DETAIL-RECORD-1.
009900         10  LA-TLR-TOTAL-APPS          PIC 9(7).
010000         10  FILLER                     PIC X(26).
010100 FD  DECISION-FILE.
010200 01  DR-DECISION-RECORD.
010300     05  DR-RECORD-TYPE-CDE             PIC X(3).
010400         88  DR-DECISION-DETAIL             VALUE 'DEC'.
010500     05  DR-SEQUENCE-NUMBER             PIC 9(3).
010600     05  DR-DETAIL-RECORD-1.
010700         10  DR-APP-ID                  PIC X(8).
010800         10  DR-CUSTOMER-ID             PIC X(8).
010900         10  DR-EMI                     PIC 9(7)V99.
011000         10  DR-TOTAL-INTEREST          PIC 9(9)V99.
011100         10  DR-TOTAL-PAYMENT           PIC 9(9)V99.
011200         10  DR-NEW-TOTAL-EMI           PIC 9(7)V99.
011300         10  DR-NEW-EMI-RATIO           PIC 9(3)V99.
011400         10  DR-CURRENT-CHI             PIC 9(3).
011500         10  DR-NEW-CHI                 PIC 9(3).
011600         10  DR-CHI-CHANGE              PIC S9(3).
011700         10  DR-RISK-LEVEL              PIC X(6).
011800         10  DR-RECOMMENDATION-CODE     PIC 9(1).
011900         10  FILLER                     PIC X(15).
012000 FD  REPORT-FILE.
012100 01  RP-PRINT-LINE.
012200     05  FILLER                         PIC X(132).
012300 WORKING-STORAGE SECTION.
012400 77  WS-LOANAPP-EOF-SW                  PIC X     VALUE 'N'.
012500     88  LOANAPP-EOF-YES                    VALUE 'Y'.
012600 77  WS-PROFILE-EOF-SW                  PIC X     VALUE 'N'.
012700     88  PROFILE-EOF-YES                    VALUE 'Y'.
012800 77  WS-PROFILE-FOUND-SW                PIC X     VALUE 'N'.
012900     88  PROFILE-WAS-FOUND                  VALUE 'Y'.
013000 77  WS-APP-VALID-SW                    PIC X     VALUE 'N'.
013100     88  APP-IS-VALID                       VALUE 'Y'.
013300 77  WS-PROFILE-TABLE-COUNT     PIC 9(4) COMP VALUE ZERO.
013500 77  WS-APPS-READ               PIC 9(7) COMP VALUE ZERO.
013600 77  WS-APPS-REJECTED           PIC 9(7) COMP VALUE ZERO.
013700 77  WS-DECISIONS-WRITTEN       PIC 9(7) COMP VALUE ZERO.
013800 77  WS-RISK-LOW-COUNT          PIC 9(7) COMP VALUE ZERO.
013900 77  WS-RISK-MEDIUM-COUNT       PIC 9(7) COMP VALUE ZERO.
014000 77  WS-RISK-HIGH-COUNT         PIC 9(7) COMP VALUE ZERO.
014100 77  WS-LINE-COUNT              PIC 9(3) COMP VALUE ZERO.
014200 77  WS-PAGE-NUMBER             PIC 9(3) COMP VALUE ZERO.
014300 01  WS-PROFILE-TABLE.
014400     05  FILLER                        PIC X(4) VALUE SPACES.
014500     05  WS-PROFILE-ENTRY OCCURS 1 TO 2000 TIMES
014600             DEPENDING ON WS-PROFILE-TABLE-COUNT
014700             ASCENDING KEY IS WS-PT-CUSTOMER-ID
014800             INDEXED BY PT-IX.
014900         10  WS-PT-CUSTOMER-ID          PIC X(8).
015000         10  WS-PT-CUSTOMER-NAME        PIC X(20).
015100         10  WS-PT-MONTHLY-INCOME       PIC 9(7)V99.
015200         10  WS-PT-MONTHLY-EXPENSES     PIC 9(7)V99.
015300         10  WS-PT-EXISTING-EMIS        PIC 9(7)V99.
015400         10  WS-PT-CREDIT-SCORE         PIC 9(3).
015500         10  WS-PT-CREDIT-UTILIZATION   PIC 9(3).
015600         10  WS-PT-ACTIVE-LOANS         PIC 9(2).
015700         10  WS-PT-MISSED-PAYMENTS      PIC 9(2).
015800         10  WS-PT-SCORE-TREND          PIC S9(3).
015900 01  WS-DEFAULT-PROFILE.
016000     05  WS-DEF-MONTHLY-INCOME          PIC 9(7)V99 VALUE
016100                                             85000.00.
016200     05  WS-DEF-MONTHLY-EXPENSES        PIC 9(7)V99 VALUE
016300                                             35000.00.
016400     05  WS-DEF-EXISTING-EMIS           PIC 9(7)V99 VALUE
016500                                             12000.00.
016600     05  WS-DEF-CREDIT-SCORE            PIC 9(3)    VALUE 742.
016700     05  WS-DEF-ACTIVE-LOANS            PIC 9(2)    VALUE 2.
016800     05  WS-DEF-MISSED-PAYMENTS         PIC 9(2)    VALUE 0.
016900     05  WS-DEF-SCORE-TREND             PIC S9(3)   VALUE 0.
017000     05  FILLER                         PIC X(05) VALUE SPACES.
017100*    WORKING COPY OF THE MATCHED (OR DEFAULTED) PROFILE.
017200 01  WS-CURRENT-PROFILE.
017300     05  WS-CP-MONTHLY-INCOME           PIC 9(7)V99.
017400     05  WS-CP-MONTHLY-EXPENSES         PIC 9(7)V99.
017500     05  WS-CP-EXISTING-EMIS            PIC 9(7)V99.
017600     05  WS-CP-CREDIT-SCORE             PIC 9(3).
017700     05  WS-CP-CREDIT-UTILIZATION       PIC 9(3).
017800     05  WS-CP-ACTIVE-LOANS             PIC 9(2).
017900     05  WS-CP-MISSED-PAYMENTS          PIC 9(2).
018000     05  WS-CP-SCORE-TREND              PIC S9(3).
018100     05  FILLER                         PIC X(05) VALUE SPACES.
018200*    EMI-CALC WORKING FIELDS.
018300 01  WS-EMI-FIGURES.
018400     05  WS-MONTHLY-RATE                PIC S9(3)V9(8).
018500     05  WS-COMPOUND-FACTOR             PIC 9(9)V9(8).
018600     05  WS-EMI-AMOUNT                  PIC 9(7)V99.
018700     05  WS-TOTAL-INTEREST              PIC S9(9)V99.
018800     05  WS-TOTAL-PAYMENT               PIC 9(9)V99.
018900     05  WS-NEW-TOTAL-EMI               PIC 9(7)V99.
019000     05  WS-NEW-EMI-RATIO               PIC 9(3)V99.
019100     05  FILLER                         PIC X(05) VALUE SPACES.
019200*    CHI-CALC WORKING FIELDS - REUSED FOR CURRENT AND NEW CHI
019300*    BY LOADING WS-CHI-IN-xxx AND CALLING 2400 TWICE.
019400 01  WS-CHI-FIGURES.
019500     05  WS-CHI-IN-RATIO                PIC 9(3)V99.
019600     05  WS-CHI-IN-SCORE                PIC 9(3).
019700     05  WS-CHI-IN-LOANS                PIC 9(2).
019800     05  WS-CHI-IN-MISSED                PIC 9(2).
019900     05  WS-CHI-SCORE-COMP              PIC S9(3)V9(4).
020000     05  WS-CHI-RATIO-COMP              PIC S9(3)V9(4).
020100     05  WS-CHI-LOANS-COMP              PIC S9(3)V9(4).
020200     05  WS-CHI-HIST-COMP               PIC S9(3)V9(4).
020300     05  WS-CHI-RAW-TOTAL               PIC S9(3)V9(4).
020400     05  WS-CHI-RESULT                  PIC 9(3).
020500     05  FILLER                         PIC X(05) VALUE SPACES.
020600 77  WS-CURRENT-CHI                     PIC 9(3).
020700 77  WS-NEW-CHI                         PIC 9(3).
020800 77  WS-CHI-CHANGE                      PIC S9(3).
020900 77  WS-RISK-LEVEL                      PIC X(6).
021000 77  WS-RECOMMENDATION-CODE             PIC 9(1).
021100*    CUSTOMER CONTROL BREAK FIELDS - REPORT.
021200 77  WS-BREAK-CUSTOMER-ID                PIC X(8) VALUE SPACES.
021300 77  WS-CUST-PRINCIPAL-SUBTOTAL          PIC 9(9)V99 VALUE ZERO.
021400 77  WS-CUST-EMI-SUBTOTAL                PIC 9(7)V99 VALUE ZERO.
021500 77  WS-GRAND-PRINCIPAL-TOTAL            PIC 9(11)V99 VALUE ZERO.
021600 77  WS-GRAND-EMI-TOTAL                  PIC 9(9)V99 VALUE ZERO.
021700 77  WS-RUN-DATE                         PIC X(10).
021800 01  WS-TODAY                            PIC 9(8).
021900 01  WS-TODAY-BROKEN REDEFINES WS-TODAY.
022000     05  WS-TODAY-CC                     PIC 9(2).
022100     05  WS-TODAY-YY                     PIC 9(2).
022200     05  WS-TODAY-MM                     PIC 9(2).
022300     05  WS-TODAY-DD                     PIC 9(2).
022400*    REPORT LINE LAYOUTS - 132 COLUMN PRINT FILE.
022500 01  WS-HEADING-LINE-1.
022600     05  FILLER                      PIC X(45) VALUE SPACES.
022700     05  FILLER                      PIC X(23) VALUE
022800         'CREDIT DECISION REPORT'.
022900     05  FILLER                      PIC X(20) VALUE SPACES.
023000     05  FILLER                      PIC X(5)  VALUE 'PAGE '.
023100     05  HL1-PAGE-NUMBER             PIC ZZ9.
023200     05  FILLER                      PIC X(36) VALUE SPACES.
023300 01  WS-HEADING-LINE-2.
023400     05  FILLER                      PIC X(5)  VALUE 'RUN: '.
023500     05  HL2-RUN-DATE                PIC X(10).
023600     05  FILLER                      PIC X(117) VALUE SPACES.
023700 01  WS-HEADING-LINE-3.
023800     05  FILLER        PIC X(9)  VALUE 'APP-ID  '.
023900     05  FILLER        PIC X(10) VALUE 'CUSTOMER  '.
024000     05  FILLER        PIC X(14) VALUE 'LOAN AMOUNT   '.
024100     05  FILLER        PIC X(7)  VALUE 'RATE   '.
024200     05  FILLER        PIC X(6)  VALUE 'TERM  '.
024300     05  FILLER        PIC X(12) VALUE 'EMI         '.
024400     05  FILLER        PIC X(16) VALUE 'TOTAL INTEREST  '.
024500     05  FILLER        PIC X(11) VALUE 'NEW RATIO  '.
024600     05  FILLER        PIC X(13) VALUE 'CHI OLD->NEW '.
024700     05  FILLER        PIC X(7)  VALUE 'RISK   '.
024800     05  FILLER        PIC X(4)  VALUE 'REC '.
024900     05  FILLER        PIC X(23) VALUE SPACES.
025000 01  WS-DETAIL-LINE.
025100     05  DL-APP-ID                   PIC X(9).
025200     05  DL-CUSTOMER-ID              PIC X(10).
025300     05  DL-LOAN-AMOUNT              PIC ZZZ,ZZZ,ZZ9.99.
025400     05  FILLER                      PIC X(1) VALUE SPACE.
025500     05  DL-RATE                     PIC Z9.99.
025600     05  FILLER                      PIC X(3) VALUE SPACES.
025700     05  DL-TERM                     PIC ZZ9.
025800     05  FILLER                      PIC X(3) VALUE SPACES.
025900     05  DL-EMI                      PIC ZZZ,ZZ9.99.
026000     05  FILLER                      PIC X(2) VALUE SPACES.
026100     05  DL-TOTAL-INTEREST           PIC Z,ZZZ,ZZ9.99-.
026200     05  FILLER                      PIC X(1) VALUE SPACE.
026300     05  DL-NEW-RATIO                PIC ZZ9.99.
026400     05  FILLER                      PIC X(3) VALUE SPACES.
026500     05  DL-CURRENT-CHI              PIC ZZ9.
026600     05  FILLER                      PIC X(2) VALUE '->'.
026700     05  DL-NEW-CHI                  PIC ZZ9.
026800     05  FILLER                      PIC X(3) VALUE SPACES.
026900     05  DL-RISK-LEVEL               PIC X(7).
027000     05  DL-REC-CODE                 PIC 9.
027100     05  FILLER                      PIC X(23) VALUE SPACES.
027200 01  WS-SUBTOTAL-LINE.
027300     05  FILLER                      PIC X(2)  VALUE SPACES.
027400     05  FILLER                      PIC X(20) VALUE
027500         '** CUSTOMER TOTAL **'.
027600     05  FILLER                      PIC X(7)  VALUE SPACES.
027700     05  ST-PRINCIPAL                PIC ZZZ,ZZZ,ZZ9.99.
027800     05  FILLER                      PIC X(8)  VALUE SPACES.
027900     05  ST-EMI                      PIC ZZZ,ZZ9.99.
028000     05  FILLER                      PIC X(72) VALUE SPACES.
028100 01  WS-TOTALS-LINE-1.
028200     05  FILLER                      PIC X(2) VALUE SPACES.
028300     05  FILLER    PIC X(24) VALUE 'APPLICATIONS READ .....'.
028400     05  TL1-APPS-READ               PIC ZZZ,ZZ9.
028500     05  FILLER                      PIC X(90) VALUE SPACES.
028600 01  WS-TOTALS-LINE-2.
028700     05  FILLER                      PIC X(2) VALUE SPACES.
028800     05  FILLER    PIC X(24) VALUE 'APPLICATIONS REJECTED .'.
028900     05  TL2-APPS-REJECTED           PIC ZZZ,ZZ9.
029000     05  FILLER                      PIC X(90) VALUE SPACES.
029100 01  WS-TOTALS-LINE-3.
029200     05  FILLER                      PIC X(2) VALUE SPACES.
029300     05  FILLER    PIC X(24) VALUE 'DECISIONS WRITTEN .....'.
029400     05  TL3-DECISIONS                PIC ZZZ,ZZ9.
029500     05  FILLER                      PIC X(90) VALUE SPACES.
029600 01  WS-TOTALS-LINE-4.
029700     05  FILLER                      PIC X(2) VALUE SPACES.
029800     05  FILLER    PIC X(24) VALUE 'PRINCIPAL TOTAL ........'.
029900     05  TL4-PRINCIPAL                PIC ZZ,ZZZ,ZZZ,ZZ9.99.
030000     05  FILLER                      PIC X(80) VALUE SPACES.
030100 01  WS-TOTALS-LINE-5.
030200     05  FILLER                      PIC X(2) VALUE SPACES.
030300     05  FILLER    PIC X(24) VALUE 'EMI TOTAL ..............'.
030400     05  TL5-EMI                      PIC ZZZ,ZZZ,ZZ9.99.
030500     05  FILLER                      PIC X(86) VALUE SPACES.
030600 01  WS-TOTALS-LINE-6.
030700     05  FILLER                      PIC X(2) VALUE SPACES.
030800     05  FILLER    PIC X(28) VALUE 'RISK LOW / MEDIUM / HIGH ..'.
030900     05  TL6-LOW                      PIC ZZ9.
031000     05  FILLER                      PIC X(3) VALUE ' / '.
031100     05  TL6-MEDIUM                    PIC ZZ9.
031200     05  FILLER                      PIC X(3) VALUE ' / '.
031300     05  TL6-HIGH                      PIC ZZ9.
031400     05  FILLER                      PIC X(80) VALUE SPACES.
031500 PROCEDURE DIVISION.
031600 0000-MAINLINE.
031700     PERFORM 0100-OPEN-FILES THRU 0100-EXIT.
031800     PERFORM 1000-LOAD-PROFILE-TABLE THRU 1000-EXIT
031900         UNTIL PROFILE-EOF-YES.
032000     PERFORM 3000-WRITE-REPORT-HEADINGS THRU 3000-EXIT.
032100     PERFORM 1100-READ-LOANAPP THRU 1100-EXIT.
032200     PERFORM 2000-PROCESS-ONE-APPLICATION THRU 2000-EXIT
032300         UNTIL LOANAPP-EOF-YES.
032400     PERFORM 3200-WRITE-CUSTOMER-SUBTOTAL THRU 3200-EXIT.
032500     PERFORM 9000-WRITE-REPORT-TOTALS THRU 9000-EXIT.
032600     PERFORM 8000-CLOSE-FILES THRU 8000-EXIT.
032700     STOP RUN.
032800 0100-OPEN-FILES.
032900     ACCEPT WS-TODAY FROM DATE YYYYMMDD.
033000     MOVE WS-TODAY-MM   TO WS-RUN-DATE(1:2).                       CR-0512
033100     MOVE '/'           TO WS-RUN-DATE(3:1).
033200     MOVE WS-TODAY-DD   TO WS-RUN-DATE(4:2).
033300     MOVE '/'           TO WS-RUN-DATE(6:1).
033400     MOVE WS-TODAY-CC   TO WS-RUN-DATE(7:2).                       CR-0512
033500     MOVE WS-TODAY-YY   TO WS-RUN-DATE(9:2).
033600     OPEN INPUT  PROFILE-FILE
033700                 LOANAPP-FILE.
033800     OPEN OUTPUT DECISION-FILE
033900                 REPORT-FILE.
034000 0100-EXIT.
034100     EXIT.
034200 1000-LOAD-PROFILE-TABLE.
034300     READ PROFILE-FILE
034400         AT END
034500             MOVE 'Y' TO WS-PROFILE-EOF-SW
034600         NOT AT END
034700             ADD 1 TO WS-PROFILE-TABLE-COUNT
034800             MOVE PF-CUSTOMER-ID
034900                 TO WS-PT-CUSTOMER-ID (WS-PROFILE-TABLE-COUNT)
035000             MOVE PF-CUSTOMER-NAME
035100                 TO WS-PT-CUSTOMER-NAME (WS-PROFILE-TABLE-COUNT)
035200             MOVE PF-MONTHLY-INCOME
035300                 TO WS-PT-MONTHLY-INCOME(WS-PROFILE-TABLE-COUNT)
035400             MOVE PF-MONTHLY-EXPENSES
035500                 TO WS-PT-MONTHLY-EXPENSES
035600                         (WS-PROFILE-TABLE-COUNT)
035700             MOVE PF-EXISTING-EMIS
035800                 TO WS-PT-EXISTING-EMIS (WS-PROFILE-TABLE-COUNT)
035900             MOVE PF-CREDIT-SCORE
036000                 TO WS-PT-CREDIT-SCORE (WS-PROFILE-TABLE-COUNT)
036100             MOVE PF-CREDIT-UTILIZATION
036200                 TO WS-PT-CREDIT-UTILIZATION
036300                         (WS-PROFILE-TABLE-COUNT)
036400             MOVE PF-ACTIVE-LOANS
036500                 TO WS-PT-ACTIVE-LOANS (WS-PROFILE-TABLE-COUNT)
036600             MOVE PF-MISSED-PAYMENTS
036700                 TO WS-PT-MISSED-PAYMENTS
036800                         (WS-PROFILE-TABLE-COUNT)
036900             MOVE PF-SCORE-TREND
037000                 TO WS-PT-SCORE-TREND (WS-PROFILE-TABLE-COUNT)
037100     END-READ.
037200 1000-EXIT.
037300     EXIT.
037400 1100-READ-LOANAPP.
037500     READ LOANAPP-FILE
037600         AT END
037700             MOVE 'Y' TO WS-LOANAPP-EOF-SW
037800         NOT AT END
037900             ADD 1 TO WS-APPS-READ
038000     END-READ.
038100 1100-EXIT.
038200     EXIT.
038300 2000-PROCESS-ONE-APPLICATION.
038400     IF LA-CUSTOMER-ID NOT EQUAL TO WS-BREAK-CUSTOMER-ID
038500         IF WS-BREAK-CUSTOMER-ID NOT EQUAL TO SPACES
038600             PERFORM 3200-WRITE-CUSTOMER-SUBTOTAL THRU 3200-EXIT
038700         END-IF
038800         MOVE LA-CUSTOMER-ID TO WS-BREAK-CUSTOMER-ID
038900     END-IF.
039000     PERFORM 2100-FIND-PROFILE THRU 2100-EXIT.
039100     PERFORM 2200-VALIDATE-LOANAPP THRU 2200-EXIT.
039200     IF APP-IS-VALID
039300         PERFORM 2300-COMPUTE-EMI-FIGURES THRU 2300-EXIT
039400         PERFORM 2400-COMPUTE-CHI-FIGURES THRU 2400-EXIT
039500         PERFORM 2450-CLASSIFY-RISK-LEVEL THRU 2450-EXIT
039600         PERFORM 2350-SET-RECOMMENDATION-CODE THRU 2350-EXIT
039700         PERFORM 2500-BUILD-DECISION-REC THRU 2500-EXIT
039800         PERFORM 2600-WRITE-DECISION-AND-REPORT THRU 2600-EXIT
039900         ADD LA-LOAN-AMOUNT TO WS-CUST-PRINCIPAL-SUBTOTAL
040000                               WS-GRAND-PRINCIPAL-TOTAL
040100         ADD WS-EMI-AMOUNT TO WS-CUST-EMI-SUBTOTAL
040200                              WS-GRAND-EMI-TOTAL
040300     ELSE
040400         ADD 1 TO WS-APPS-REJECTED
040500     END-IF.
040600     PERFORM 1100-READ-LOANAPP THRU 1100-EXIT.
040700 2000-EXIT.
040800     EXIT.
040900 2100-FIND-PROFILE.
041000     MOVE 'N' TO WS-PROFILE-FOUND-SW.
041100     IF WS-PROFILE-TABLE-COUNT GREATER THAN ZERO
041200         SET PT-IX TO 1
041300         SEARCH ALL WS-PROFILE-ENTRY
041400             WHEN WS-PT-CUSTOMER-ID (PT-IX) EQUAL TO
041500                     LA-CUSTOMER-ID
041600                 MOVE 'Y' TO WS-PROFILE-FOUND-SW
041700         END-SEARCH
041800     END-IF.
041900     IF PROFILE-WAS-FOUND
042000         MOVE WS-PT-MONTHLY-INCOME (PT-IX)
042100             TO WS-CP-MONTHLY-INCOME
042200         MOVE WS-PT-MONTHLY-EXPENSES (PT-IX)
042300             TO WS-CP-MONTHLY-EXPENSES
042400         MOVE WS-PT-EXISTING-EMIS (PT-IX)
042500             TO WS-CP-EXISTING-EMIS
042600         MOVE WS-PT-CREDIT-SCORE (PT-IX)
042700             TO WS-CP-CREDIT-SCORE
042800         MOVE WS-PT-CREDIT-UTILIZATION (PT-IX)
042900             TO WS-CP-CREDIT-UTILIZATION
043000         MOVE WS-PT-ACTIVE-LOANS (PT-IX)
043100             TO WS-CP-ACTIVE-LOANS
043200         MOVE WS-PT-MISSED-PAYMENTS (PT-IX)
043300             TO WS-CP-MISSED-PAYMENTS
043400         MOVE WS-PT-SCORE-TREND (PT-IX)
043500             TO WS-CP-SCORE-TREND
043600     ELSE
043700         MOVE WS-DEF-MONTHLY-INCOME   TO WS-CP-MONTHLY-INCOME
043800         MOVE WS-DEF-MONTHLY-EXPENSES TO WS-CP-MONTHLY-EXPENSES
043900         MOVE WS-DEF-EXISTING-EMIS    TO WS-CP-EXISTING-EMIS
044000         MOVE WS-DEF-CREDIT-SCORE     TO WS-CP-CREDIT-SCORE
044100         MOVE ZERO                    TO WS-CP-CREDIT-UTILIZATION
044200         MOVE WS-DEF-ACTIVE-LOANS     TO WS-CP-ACTIVE-LOANS
044300         MOVE WS-DEF-MISSED-PAYMENTS  TO WS-CP-MISSED-PAYMENTS
044400         MOVE WS-DEF-SCORE-TREND      TO WS-CP-SCORE-TREND
044500     END-IF.
044600 2100-EXIT.
044700     EXIT.
044800 2200-VALIDATE-LOANAPP.
044900     MOVE 'Y' TO WS-APP-VALID-SW.
045000     IF LA-LOAN-AMOUNT LESS THAN 10000.00
045100         MOVE 'N' TO WS-APP-VALID-SW
045200     END-IF.
045300     IF LA-INTEREST-RATE LESS THAN 1.00
045400         OR LA-INTEREST-RATE GREATER THAN 30.00
045500         MOVE 'N' TO WS-APP-VALID-SW
045600     END-IF.
045700     IF LA-TENURE-MONTHS LESS THAN 6
045800         OR LA-TENURE-MONTHS GREATER THAN 360
045900         MOVE 'N' TO WS-APP-VALID-SW
046000     END-IF.
046100 2200-EXIT.
046200     EXIT.
046300*    EMI-CALC - REDUCING BALANCE AMORTIZATION.
046400 2300-COMPUTE-EMI-FIGURES.
046500     IF LA-LOAN-AMOUNT NOT GREATER THAN ZERO
046600         OR LA-TENURE-MONTHS NOT GREATER THAN ZERO
046700         MOVE ZERO TO WS-EMI-AMOUNT
046800     ELSE
046900         IF LA-INTEREST-RATE NOT GREATER THAN ZERO
047000             COMPUTE WS-EMI-AMOUNT ROUNDED =                       CR-0588
047100                 LA-LOAN-AMOUNT / LA-TENURE-MONTHS
047200         ELSE
047300             COMPUTE WS-MONTHLY-RATE ROUNDED =
047400                 LA-INTEREST-RATE / 12 / 100
047500             COMPUTE WS-COMPOUND-FACTOR ROUNDED =
047600                 (1 + WS-MONTHLY-RATE) ** LA-TENURE-MONTHS
047700             COMPUTE WS-EMI-AMOUNT ROUNDED =                       CR-0588
047800                 (LA-LOAN-AMOUNT * WS-MONTHLY-RATE *
047900                  WS-COMPOUND-FACTOR) /
048000                 (WS-COMPOUND-FACTOR - 1)
048100         END-IF
048200     END-IF.
048300     COMPUTE WS-TOTAL-INTEREST ROUNDED =
048400         (WS-EMI-AMOUNT * LA-TENURE-MONTHS) - LA-LOAN-AMOUNT.
048500     COMPUTE WS-TOTAL-PAYMENT =
048600         LA-LOAN-AMOUNT + WS-TOTAL-INTEREST.
048700     COMPUTE WS-NEW-TOTAL-EMI =
048800         WS-CP-EXISTING-EMIS + WS-EMI-AMOUNT.
048900     IF WS-CP-MONTHLY-INCOME NOT GREATER THAN ZERO
049000         MOVE 100.00 TO WS-NEW-EMI-RATIO
049100     ELSE
049200         COMPUTE WS-NEW-EMI-RATIO ROUNDED =
049300             WS-NEW-TOTAL-EMI / WS-CP-MONTHLY-INCOME * 100
049400     END-IF.
049500 2300-EXIT.
049600     EXIT.
049700*    PROFILE-DERIVE (AFFORDABILITY VARIANT) IS FOLDED INTO THE
049800*    EMI-RATIO COMPUTATION ABOVE - INCOME <= 0 DEFAULTS TO 100.
049900 2350-SET-RECOMMENDATION-CODE.
050000     EVALUATE TRUE
050100         WHEN WS-NEW-EMI-RATIO GREATER THAN 50.00
050200             MOVE 1 TO WS-RECOMMENDATION-CODE
050300         WHEN WS-NEW-EMI-RATIO GREATER THAN 40.00
050400             MOVE 2 TO WS-RECOMMENDATION-CODE
050500         WHEN WS-NEW-EMI-RATIO GREATER THAN 30.00
050600             MOVE 3 TO WS-RECOMMENDATION-CODE
050700         WHEN OTHER
050800             MOVE 4 TO WS-RECOMMENDATION-CODE
050900     END-EVALUATE.
051000 2350-EXIT.
051100     EXIT.
051200*    CHI-CALC - CURRENT CHI (EXISTING EMI RATIO, EXISTING LOAN
051300*    COUNT) THEN NEW CHI (NEW EMI RATIO, LOAN COUNT PLUS ONE).
051400 2400-COMPUTE-CHI-FIGURES.
051500     IF WS-CP-MONTHLY-INCOME NOT GREATER THAN ZERO
051600         MOVE ZERO TO WS-CHI-IN-RATIO
051700     ELSE
051800         COMPUTE WS-CHI-IN-RATIO ROUNDED =
051900             WS-CP-EXISTING-EMIS / WS-CP-MONTHLY-INCOME * 100
052000     END-IF.
052100     MOVE WS-CP-CREDIT-SCORE    TO WS-CHI-IN-SCORE.
052200     MOVE WS-CP-ACTIVE-LOANS    TO WS-CHI-IN-LOANS.
052300     MOVE WS-CP-MISSED-PAYMENTS TO WS-CHI-IN-MISSED.
052400     PERFORM 2420-CHI-FORMULA THRU 2420-EXIT.
052500     MOVE WS-CHI-RESULT TO WS-CURRENT-CHI.
052600     MOVE WS-NEW-EMI-RATIO      TO WS-CHI-IN-RATIO.
052700     COMPUTE WS-CHI-IN-LOANS = WS-CP-ACTIVE-LOANS + 1.
052800     PERFORM 2420-CHI-FORMULA THRU 2420-EXIT.
052900     MOVE WS-CHI-RESULT TO WS-NEW-CHI.
053000     COMPUTE WS-CHI-CHANGE = WS-NEW-CHI - WS-CURRENT-CHI.
053100 2400-EXIT.
053200     EXIT.
053300 2420-CHI-FORMULA.
053400     COMPUTE WS-CHI-SCORE-COMP ROUNDED =
053500         WS-CHI-IN-SCORE / 900 * 40.
053600     COMPUTE WS-CHI-RATIO-COMP ROUNDED =
053700         (1 - (WS-CHI-IN-RATIO / 100)) * 30.
053800     IF WS-CHI-RATIO-COMP LESS THAN ZERO
053900         MOVE ZERO TO WS-CHI-RATIO-COMP
054000     END-IF.
054100     COMPUTE WS-CHI-LOANS-COMP ROUNDED =
054200         (1 - (WS-CHI-IN-LOANS / 10)) * 15.
054300     IF WS-CHI-LOANS-COMP LESS THAN ZERO
054400         MOVE ZERO TO WS-CHI-LOANS-COMP
054500     END-IF.
054600     COMPUTE WS-CHI-HIST-COMP ROUNDED =
054700         (1 - (WS-CHI-IN-MISSED / 5)) * 15.
054800     IF WS-CHI-HIST-COMP LESS THAN ZERO
054900         MOVE ZERO TO WS-CHI-HIST-COMP
055000     END-IF.
055100     COMPUTE WS-CHI-RAW-TOTAL =
055200         WS-CHI-SCORE-COMP + WS-CHI-RATIO-COMP +
055300         WS-CHI-LOANS-COMP + WS-CHI-HIST-COMP.
055400     COMPUTE WS-CHI-RESULT ROUNDED = WS-CHI-RAW-TOTAL.
055500 2420-EXIT.
055600     EXIT.
055700 2450-CLASSIFY-RISK-LEVEL.                                         CR-0715
055800     EVALUATE TRUE
055900         WHEN WS-NEW-CHI GREATER THAN OR EQUAL TO 70
056000             MOVE 'LOW   ' TO WS-RISK-LEVEL
056100         WHEN WS-NEW-CHI GREATER THAN OR EQUAL TO 40
056200             MOVE 'MEDIUM' TO WS-RISK-LEVEL
056300         WHEN OTHER
056400             MOVE 'HIGH  ' TO WS-RISK-LEVEL
056500     END-EVALUATE.
056600     EVALUATE WS-RISK-LEVEL
056700         WHEN 'LOW   '
056800             ADD 1 TO WS-RISK-LOW-COUNT
056900         WHEN 'MEDIUM'
057000             ADD 1 TO WS-RISK-MEDIUM-COUNT
057100         WHEN OTHER
057200             ADD 1 TO WS-RISK-HIGH-COUNT
057300     END-EVALUATE.
057400 2450-EXIT.
057500     EXIT.
057600 2500-BUILD-DECISION-REC.
057700     MOVE LA-APP-ID           TO DR-APP-ID.
057800     MOVE LA-CUSTOMER-ID      TO DR-CUSTOMER-ID.
057900     MOVE WS-EMI-AMOUNT       TO DR-EMI.
058000     MOVE WS-TOTAL-INTEREST   TO DR-TOTAL-INTEREST.
058100     MOVE WS-TOTAL-PAYMENT    TO DR-TOTAL-PAYMENT.
058200     MOVE WS-NEW-TOTAL-EMI    TO DR-NEW-TOTAL-EMI.
058300     MOVE WS-NEW-EMI-RATIO    TO DR-NEW-EMI-RATIO.
058400     MOVE WS-CURRENT-CHI      TO DR-CURRENT-CHI.
058500     MOVE WS-NEW-CHI          TO DR-NEW-CHI.
058600     MOVE WS-CHI-CHANGE       TO DR-CHI-CHANGE.
058700     MOVE WS-RISK-LEVEL       TO DR-RISK-LEVEL.
058800     MOVE WS-RECOMMENDATION-CODE TO DR-RECOMMENDATION-CODE.
058900     MOVE 'DEC'               TO DR-RECORD-TYPE-CDE.
059000     ADD 1 TO WS-DECISIONS-WRITTEN.
059100     MOVE WS-DECISIONS-WRITTEN TO DR-SEQUENCE-NUMBER.
059200 2500-EXIT.
059300     EXIT.
059400 2600-WRITE-DECISION-AND-REPORT.
059500     WRITE DR-DECISION-RECORD.
059600     PERFORM 3100-WRITE-DETAIL-LINE THRU 3100-EXIT.
059700 2600-EXIT.
059800     EXIT.
059900 3000-WRITE-REPORT-HEADINGS.
060000     ADD 1 TO WS-PAGE-NUMBER.
060100     MOVE WS-PAGE-NUMBER TO HL1-PAGE-NUMBER.
060200     MOVE WS-RUN-DATE    TO HL2-RUN-DATE.
060300     WRITE RP-PRINT-LINE FROM WS-HEADING-LINE-1.
060400     WRITE RP-PRINT-LINE FROM WS-HEADING-LINE-2.
060500     MOVE SPACES TO RP-PRINT-LINE.
060600     WRITE RP-PRINT-LINE.
060700     WRITE RP-PRINT-LINE FROM WS-HEADING-LINE-3.
060800     MOVE ZERO TO WS-LINE-COUNT.
060900 3000-EXIT.
061000     EXIT.
061100 3100-WRITE-DETAIL-LINE.
061200     IF WS-LINE-COUNT GREATER THAN OR EQUAL TO 50
061300         PERFORM 3000-WRITE-REPORT-HEADINGS THRU 3000-EXIT
061400     END-IF.
061500     MOVE LA-APP-ID         TO DL-APP-ID.
061600     MOVE LA-CUSTOMER-ID    TO DL-CUSTOMER-ID.
061700     MOVE LA-LOAN-AMOUNT    TO DL-LOAN-AMOUNT.
061800     MOVE LA-INTEREST-RATE  TO DL-RATE.
061900     MOVE LA-TENURE-MONTHS  TO DL-TERM.
062000     MOVE WS-EMI-AMOUNT     TO DL-EMI.
062100     MOVE WS-TOTAL-INTEREST TO DL-TOTAL-INTEREST.
062200     MOVE WS-NEW-EMI-RATIO  TO DL-NEW-RATIO.
062300     MOVE WS-CURRENT-CHI    TO DL-CURRENT-CHI.
062400     MOVE WS-NEW-CHI        TO DL-NEW-CHI.
062500     MOVE WS-RISK-LEVEL     TO DL-RISK-LEVEL.
062600     MOVE WS-RECOMMENDATION-CODE TO DL-REC-CODE.
062700     WRITE RP-PRINT-LINE FROM WS-DETAIL-LINE.
062800     ADD 1 TO WS-LINE-COUNT.
062900 3100-EXIT.
063000     EXIT.
063100 3200-WRITE-CUSTOMER-SUBTOTAL.
063200     IF WS-CUST-PRINCIPAL-SUBTOTAL GREATER THAN ZERO
063300         OR WS-CUST-EMI-SUBTOTAL GREATER THAN ZERO
063400         MOVE WS-CUST-PRINCIPAL-SUBTOTAL TO ST-PRINCIPAL
063500         MOVE WS-CUST-EMI-SUBTOTAL        TO ST-EMI
063600         WRITE RP-PRINT-LINE FROM WS-SUBTOTAL-LINE
063700         ADD 1 TO WS-LINE-COUNT
063800     END-IF.
063900     MOVE ZERO TO WS-CUST-PRINCIPAL-SUBTOTAL
064000                  WS-CUST-EMI-SUBTOTAL.
064100 3200-EXIT.
064200     EXIT.
064300 9000-WRITE-REPORT-TOTALS.
064400     MOVE SPACES TO RP-PRINT-LINE.
064500     WRITE RP-PRINT-LINE.
064600     MOVE WS-APPS-READ         TO TL1-APPS-READ.
064700     WRITE RP-PRINT-LINE FROM WS-TOTALS-LINE-1.
064800     MOVE WS-APPS-REJECTED     TO TL2-APPS-REJECTED.
064900     WRITE RP-PRINT-LINE FROM WS-TOTALS-LINE-2.
065000     MOVE WS-DECISIONS-WRITTEN TO TL3-DECISIONS.
065100     WRITE RP-PRINT-LINE FROM WS-TOTALS-LINE-3.
065200     MOVE WS-GRAND-PRINCIPAL-TOTAL TO TL4-PRINCIPAL.
065300     WRITE RP-PRINT-LINE FROM WS-TOTALS-LINE-4.
065400     MOVE WS-GRAND-EMI-TOTAL   TO TL5-EMI.
065500     WRITE RP-PRINT-LINE FROM WS-TOTALS-LINE-5.
065600     MOVE WS-RISK-LOW-COUNT    TO TL6-LOW.
065700     MOVE WS-RISK-MEDIUM-COUNT TO TL6-MEDIUM.
065800     MOVE WS-RISK-HIGH-COUNT   TO TL6-HIGH.
065900     WRITE RP-PRINT-LINE FROM WS-TOTALS-LINE-6.
066000 9000-EXIT.
066100     EXIT.
066200 8000-CLOSE-FILES.
066300     CLOSE PROFILE-FILE
066400           LOANAPP-FILE
066500           DECISION-FILE
066600           REPORT-FILE.
066700 8000-EXIT.
066800     EXIT.
