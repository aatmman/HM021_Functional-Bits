000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CRA-TIP02.
000300 AUTHOR.        RTJ.
000400 INSTALLATION.  DST SYSTEMS RETAIL CREDIT DIVISION.
000500 DATE-WRITTEN.  03/02/1989.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800***************************************************************
000900*   C R A . T I P 0 2   -   CREDIT RISK ALERT ENGINE          *
001000*   READS THE CUSTOMER PROFILE EXTRACT, DERIVES THE EMI AND   *
001100*   DISPOSABLE-INCOME RATIOS, EVALUATES THE TEN-RULE RISK     *
001200*   TABLE IN SEVERITY ORDER, AND WRITES THE ALERT EXTRACT     *
001300*   AND THE ALERT SUMMARY REPORT WITH CUSTOMER CONTROL        *
001400*   BREAKS AND GRAND TOTALS.                                  *
001500***************************************************************
001600*                     C H A N G E   L O G                    *
001700***************************************************************
001800* DATE     BY   REQUEST    DESCRIPTION                        *
001900*-------- ---- ---------- -------------------------------------
002000* 030289   RTJ  CR-0341    ORIGINAL CODING - TEN RULE RISK     *
002100*                          ALERT TABLE FOR PROFILE REVIEW.     *
002200* 081590   RTJ  CR-0377    ADDED DISPOSABLE-INCOME RULES AND   *
002300*                          SCORE-TREND IMPROVEMENT RULE.       *
002400* 052292   JHK  CR-0398    CUSTOMER CONTROL BREAK AND PER-     *
002500*                          SEVERITY COUNTS ON THE SUMMARY RPT. *
002600* 110794   JHK  CR-0430    ONBOARDING SCORE ESTIMATE ADDED TO  *
002700*                          THE DERIVED-RATIO WORK AREA.        *
002800* 062296   LMC  CR-0461    SEVERITY EMIT ORDER CHANGED TO      *
002900*                          HIGH/MEDIUM/LOW PER COMPLIANCE.     *
003000* 021798   LMC  CR-0512    YEAR 2000 DATE WINDOW - EXPANDED    *
003100*                          RUN-DATE TO A FOUR DIGIT CENTURY.   *
003200* 081598   LMC  CR-0512    Y2K REGRESSION - GRAND TOTAL PAGE   *
003300*                          FOOTER DATE VERIFIED ACROSS CENTURY *
003400* 040600   DPW  CR-0540    OPTIMAL-UTILIZATION AND HEALTHY-    *
003500*                          FINANCES LOW-SEVERITY RULES ADDED.  *
003600* 091302   DPW  CR-0595    RULE TABLE EXPANDED FROM EIGHT TO   *
003700*                          TEN ROWS PER RISK COMMITTEE REQUEST.*
003800* 051705   KNB  CR-0660    HIGH-SEVERITY ALERTS NOW COUNTED    *
003900*                          SEPARATELY FROM MEDIUM/LOW TOTALS.  *
004000* 030908   KNB  CR-0722    STABLE RULE-ORDER WITHIN A SEVERITY  *
004100*                          CONFIRMED PER AUDIT FINDING 08-114.  *
004200***************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER.  IBM-370.
004600 OBJECT-COMPUTER.  IBM-370.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT PROFILE-FILE   ASSIGN TO PROFILE
005200         ORGANIZATION IS LINE SEQUENTIAL.
005300     SELECT ALERT-FILE     ASSIGN TO ALERTOUT
005400         ORGANIZATION IS LINE SEQUENTIAL.
005500     SELECT ALERTRPT-FILE  ASSIGN TO ALERTRPT
005600         ORGANIZATION IS LINE SEQUENTIAL.
005700 DATA DIVISION.
005800 FILE SECTION.
005900 FD  PROFILE-FILE.
006000 01  PF-PROFILE-RECORD.
006100     05  PF-RECORD-TYPE-CDE            PIC X(3).
006200         88  PF-PROFILE-DETAIL             VALUE 'PRF'.
006300     05  PF-SEQUENCE-NUMBER             PIC 9(3).
006400     05  PF-DETAIL-RECORD-1.
006500         10  PF-CUSTOMER-ID             PIC X(8).
006600         10  PF-CUSTOMER-NAME           PIC X(20).
006700         10  PF-MONTHLY-INCOME          PIC 9(7)V99.
006800         10  PF-MONTHLY-EXPENSES        PIC 9(7)V99.
006900         10  PF-EXISTING-EMIS           PIC 9(7)V99.
007000         10  PF-CREDIT-SCORE            PIC 9(3).
007100         10  PF-CREDIT-UTILIZATION      PIC 9(3).
007200         10  PF-ACTIVE-LOANS            PIC 9(2).
007300         10  PF-MISSED-PAYMENTS         PIC 9(2).
007400         10  PF-SCORE-TREND             PIC S9(3) SIGN LEADING
007500                                            SEPARATE.
007600         10  FILLER                     PIC X(30).
007700     05  PF-TRAILER-RECORD-1 REDEFINES PF-DETAIL-RECORD-1.
007800         10  PF-TLR-TOTAL-PROFILES      PIC 9(7).
007900         10  FILLER                     PIC X(62).
008000 FD  ALERT-FILE.
008100 01  AF-ALERT-RECORD.
008200     05  AF-RECORD-TYPE-CDE             PIC X(3).
008300         88  AF-ALERT-DETAIL                 VALUE 'ALR'.
008400     05  AF-SEQUENCE-NUMBER             PIC 9(3).
008500     05  AF-DETAIL-RECORD-1.
008600         10  AF-CUSTOMER-ID             PIC X(8).
008700         10  AF-ALERT-ID                PIC X(24).
008800         10  AF-SEVERITY                PIC X(6).
008900         10  AF-ALERT-TITLE             PIC X(30).
009000         10  AF-ALERT-VALUE             PIC S9(5)V99 SIGN
009100                                            LEADING SEPARATE.
009200         10  FILLER                     PIC X(10).
009300     05  AF-TRAILER-RECORD-1 REDEFINES AF-DETAIL-RECORD-1.
009400         10  AF-TLR-TOTAL-ALERTS        PIC 9(7).
009500         10  FILLER                     PIC X(71).
009600 FD  ALERTRPT-FILE.
009700 01  AR-PRINT-LINE.
009800     05  FILLER                         PIC X(132).
009900 WORKING-STORAGE SECTION.
010000 77  WS-PROFILE-EOF-SW                  PIC X    VALUE 'N'.
010100     88  PROFILE-EOF-YES                    VALUE 'Y'.
010200 77  RULE-IX                    PIC 9(2) COMP VALUE ZERO.
010300 77  WS-PROFILES-READ           PIC 9(7) COMP VALUE ZERO.
010400 77  WS-ALERTS-WRITTEN          PIC 9(7) COMP VALUE ZERO.
010500 77  WS-GRAND-HIGH-COUNT        PIC 9(7) COMP VALUE ZERO.
010600 77  WS-GRAND-MEDIUM-COUNT      PIC 9(7) COMP VALUE ZERO.
010700 77  WS-GRAND-LOW-COUNT         PIC 9(7) COMP VALUE ZERO.
010800 77  WS-CUST-HIGH-COUNT         PIC 9(3) COMP VALUE ZERO.
010900 77  WS-CUST-MEDIUM-COUNT       PIC 9(3) COMP VALUE ZERO.
011000 77  WS-CUST-LOW-COUNT          PIC 9(3) COMP VALUE ZERO.
011100 77  WS-LINE-COUNT              PIC 9(3) COMP VALUE ZERO.
011200 77  WS-PAGE-NUMBER             PIC 9(3) COMP VALUE ZERO.
011300 77  WS-RUN-DATE                         PIC X(10).
011400 01  WS-TODAY                            PIC 9(8).
011500 01  WS-TODAY-BROKEN REDEFINES WS-TODAY.
011600     05  WS-TODAY-CC                     PIC 9(2).
011700     05  WS-TODAY-YY                     PIC 9(2).
011800     05  WS-TODAY-MM                     PIC 9(2).
011900     05  WS-TODAY-DD                     PIC 9(2).
012000*    TEN-RULE RISK TABLE - LOADED ONCE, RE-SCORED PER CUSTOMER.
012100*    RULE-TRIGGERED-SW AND RULE-DRIVING-VALUE ARE REFRESHED BY
012200*    2210-APPLY-ONE-RULE FOR EACH PROFILE PROCESSED.
012300 01  WS-RULE-TABLE.
012400     05  FILLER                        PIC X(4) VALUE SPACES.
012500     05  WS-RULE-ENTRY OCCURS 10 TIMES.
012600         10  WS-RULE-ID               PIC X(24).
012700         10  WS-RULE-SEVERITY         PIC X(6).
012800         10  WS-RULE-TITLE            PIC X(30).
012900         10  WS-RULE-TRIGGERED-SW     PIC X(1).
013000             88  WS-RULE-IS-TRIGGERED     VALUE 'Y'.
013100         10  WS-RULE-DRIVING-VALUE    PIC S9(5)V99.
013200*    STATIC RULE TEXT - ONE 01-LEVEL PER RULE, MOVED INTO THE
013300*    WORKING RULE-TABLE BY 0200-LOAD-RULE-TABLE.  KEPT AS
013400*    SEPARATE RECORDS (RATHER THAN AN OCCURS TABLE) SINCE THIS
013500*    COMPILER WILL NOT ACCEPT A VALUE CLAUSE ON AN OCCURS ITEM.
013600 01  WS-RULE-TEXT-1.
013700     05  WS-RT1-ID   PIC X(24) VALUE 'HIGH-EMI-BURDEN'.
013800     05  WS-RT1-SEV  PIC X(6)  VALUE 'HIGH'.
013900     05  WS-RT1-TTL  PIC X(30) VALUE 'Monthly EMI Burden is High'.
014000     05  FILLER      PIC X(05) VALUE SPACES.
014100 01  WS-RULE-TEXT-2.
014200     05  WS-RT2-ID   PIC X(24) VALUE 'VERY-HIGH-EMI'.
014300     05  WS-RT2-SEV  PIC X(6)  VALUE 'HIGH'.
014400     05  WS-RT2-TTL  PIC X(30) VALUE 'EMI Burden Critically High'.
014500     05  FILLER      PIC X(05) VALUE SPACES.
014600 01  WS-RULE-TEXT-3.
014700     05  WS-RT3-ID   PIC X(24) VALUE 'HIGH-CREDIT-UTILIZATION'.
014800     05  WS-RT3-SEV  PIC X(6)  VALUE 'MEDIUM'.
014900     05  WS-RT3-TTL  PIC X(30) VALUE 'Credit Utilization is High'.
015000     05  FILLER      PIC X(05) VALUE SPACES.
015100 01  WS-RULE-TEXT-4.
015200     05  WS-RT4-ID   PIC X(24) VALUE 'VERY-HIGH-UTILIZATION'.
015300     05  WS-RT4-SEV  PIC X(6)  VALUE 'HIGH'.
015400     05  WS-RT4-TTL  PIC X(30) VALUE 'Credit Utilization Critical'.
015500     05  FILLER      PIC X(05) VALUE SPACES.
015600 01  WS-RULE-TEXT-5.
015700     05  WS-RT5-ID   PIC X(24) VALUE 'LOW-CREDIT-SCORE'.
015800     05  WS-RT5-SEV  PIC X(6)  VALUE 'HIGH'.
015900     05  WS-RT5-TTL  PIC X(30) VALUE 'Credit Score is Low'.
016000     05  FILLER      PIC X(05) VALUE SPACES.
016100 01  WS-RULE-TEXT-6.
016200     05  WS-RT6-ID   PIC X(24) VALUE 'MULTIPLE-ACTIVE-LOANS'.
016300     05  WS-RT6-SEV  PIC X(6)  VALUE 'MEDIUM'.
016400     05  WS-RT6-TTL  PIC X(30) VALUE 'Multiple Active Loans'.
016500     05  FILLER      PIC X(05) VALUE SPACES.
016600 01  WS-RULE-TEXT-7.
016700     05  WS-RT7-ID   PIC X(24) VALUE 'LOW-DISPOSABLE-INCOME'.
016800     05  WS-RT7-SEV  PIC X(6)  VALUE 'MEDIUM'.
016900     05  WS-RT7-TTL  PIC X(30) VALUE 'Low Disposable Income'.
017000     05  FILLER      PIC X(05) VALUE SPACES.
017100 01  WS-RULE-TEXT-8.
017200     05  WS-RT8-ID   PIC X(24) VALUE 'SCORE-IMPROVEMENT'.
017300     05  WS-RT8-SEV  PIC X(6)  VALUE 'LOW'.
017400     05  WS-RT8-TTL  PIC X(30) VALUE 'Credit Score Improving'.
017500     05  FILLER      PIC X(05) VALUE SPACES.
017600 01  WS-RULE-TEXT-9.
017700     05  WS-RT9-ID   PIC X(24) VALUE 'HEALTHY-FINANCES'.
017800     05  WS-RT9-SEV  PIC X(6)  VALUE 'LOW'.
017900     05  WS-RT9-TTL  PIC X(30) VALUE 'Healthy Financial Position'.
018000     05  FILLER      PIC X(05) VALUE SPACES.
018100 01  WS-RULE-TEXT-10.
018200     05  WS-RT10-ID  PIC X(24) VALUE 'OPTIMAL-UTILIZATION'.
018300     05  WS-RT10-SEV PIC X(6)  VALUE 'LOW'.
018400     05  WS-RT10-TTL PIC X(30) VALUE 'Optimal Credit Utilization'.
018500     05  FILLER      PIC X(05) VALUE SPACES.
018600*    DERIVED RATIO WORK AREA - REBUILT FOR EACH PROFILE.
018700 01  WS-DERIVED-RATIOS.
018800     05  WS-DR-EMI-RATIO             PIC S9(3)V99.
018900     05  WS-DR-DISPOSABLE-PCT        PIC S9(3)V99.
019000     05  WS-DR-ONBOARD-SCORE         PIC 9(3).
019100     05  FILLER                      PIC X(05) VALUE SPACES.
019200 77  WS-BREAK-CUSTOMER-ID            PIC X(8) VALUE SPACES.
019300 77  WS-PF-EVER-READ-SW              PIC X VALUE 'N'.
019400*    ALERT SUMMARY REPORT LAYOUTS - 132 COLUMN PRINT FILE.
019500 01  WS-HEADING-LINE-1.
019600     05  FILLER                      PIC X(48) VALUE SPACES.
019700     05  FILLER                      PIC X(20) VALUE
019800         'ALERT SUMMARY REPORT'.
019900     05  FILLER                      PIC X(20) VALUE SPACES.
020000     05  FILLER                      PIC X(5)  VALUE 'PAGE '.
020100     05  HL1-PAGE-NUMBER             PIC ZZ9.
020200     05  FILLER                      PIC X(36) VALUE SPACES.
020300 01  WS-HEADING-LINE-2.
020400     05  FILLER                      PIC X(5)  VALUE 'RUN: '.
020500     05  HL2-RUN-DATE                PIC X(10).
020600     05  FILLER                      PIC X(117) VALUE SPACES.
020700 01  WS-HEADING-LINE-3.
020800     05  FILLER      PIC X(10) VALUE 'CUSTOMER  '.
020900     05  FILLER      PIC X(24) VALUE 'ALERT-ID                '.
021000     05  FILLER      PIC X(8)  VALUE 'SEVERITY'.
021100     05  FILLER      PIC X(32) VALUE
021200         'ALERT TITLE                     '.
021300     05  FILLER      PIC X(11) VALUE 'VALUE      '.
021400     05  FILLER      PIC X(47) VALUE SPACES.
021500 01  WS-DETAIL-LINE.
021600     05  DL-CUSTOMER-ID              PIC X(10).
021700     05  DL-ALERT-ID                 PIC X(24).
021800     05  DL-SEVERITY                 PIC X(8).
021900     05  DL-ALERT-TITLE              PIC X(32).
022000     05  DL-ALERT-VALUE              PIC ZZZZ9.99-.
022100     05  FILLER                      PIC X(44) VALUE SPACES.
022200 01  WS-CUSTOMER-BREAK-LINE.
022300     05  FILLER                      PIC X(2)  VALUE SPACES.
022400     05  FILLER                      PIC X(26) VALUE
022500         '** CUSTOMER ALERT COUNT **'.
022600     05  FILLER                      PIC X(6)  VALUE 'HIGH: '.
022700     05  CB-HIGH                     PIC ZZ9.
022800     05  FILLER                      PIC X(4)  VALUE ' MED:'.
022900     05  CB-MEDIUM                   PIC ZZ9.
023000     05  FILLER                      PIC X(4)  VALUE ' LOW:'.
023100     05  CB-LOW                      PIC ZZ9.
023200     05  FILLER                      PIC X(77) VALUE SPACES.
023300 01  WS-TOTALS-LINE-1.
023400     05  FILLER                      PIC X(2) VALUE SPACES.
023500     05  FILLER    PIC X(24) VALUE 'PROFILES READ ..........'.
023600     05  TL1-PROFILES-READ           PIC ZZZ,ZZ9.
023700     05  FILLER                      PIC X(90) VALUE SPACES.
023800 01  WS-TOTALS-LINE-2.
023900     05  FILLER                      PIC X(2) VALUE SPACES.
024000     05  FILLER    PIC X(24) VALUE 'ALERTS WRITTEN .........'.
024100     05  TL2-ALERTS-WRITTEN          PIC ZZZ,ZZ9.
024200     05  FILLER                      PIC X(90) VALUE SPACES.
024300 01  WS-TOTALS-LINE-3.
024400     05  FILLER                      PIC X(2) VALUE SPACES.
024500     05  FILLER    PIC X(28) VALUE 'GRAND HIGH/MEDIUM/LOW .....'.
024600     05  TL3-HIGH                    PIC ZZ9.
024700     05  FILLER                      PIC X(3) VALUE ' / '.
024800     05  TL3-MEDIUM                  PIC ZZ9.
024900     05  FILLER                      PIC X(3) VALUE ' / '.
025000     05  TL3-LOW                     PIC ZZ9.
025100     05  FILLER                      PIC X(80) VALUE SPACES.
025200 PROCEDURE DIVISION.
025300 0000-MAINLINE.
025400     PERFORM 0100-OPEN-FILES THRU 0100-EXIT.
025500     PERFORM 0200-LOAD-RULE-TABLE THRU 0200-EXIT.
025600     PERFORM 3000-WRITE-ALERT-HEADINGS THRU 3000-EXIT.
025700     PERFORM 1100-READ-PROFILE THRU 1100-EXIT.
025800     PERFORM 2000-PROCESS-ONE-PROFILE THRU 2000-EXIT
025900         UNTIL PROFILE-EOF-YES.
026000     IF WS-PF-EVER-READ-SW EQUAL TO 'Y'
026100         PERFORM 2400-WRITE-CUSTOMER-CONTROL-BREAK
026200             THRU 2400-EXIT
026300     END-IF.
026400     PERFORM 9000-WRITE-GRAND-TOTALS THRU 9000-EXIT.
026500     PERFORM 8000-CLOSE-FILES THRU 8000-EXIT.
026600     STOP RUN.
026700 0100-OPEN-FILES.
026800     ACCEPT WS-TODAY FROM DATE YYYYMMDD.
026900     MOVE WS-TODAY-MM   TO WS-RUN-DATE(1:2).                       CR-0512
027000     MOVE '/'           TO WS-RUN-DATE(3:1).
027100     MOVE WS-TODAY-DD   TO WS-RUN-DATE(4:2).
027200     MOVE '/'           TO WS-RUN-DATE(6:1).
027300     MOVE WS-TODAY-CC   TO WS-RUN-DATE(7:2).                       CR-0512
027400     MOVE WS-TODAY-YY   TO WS-RUN-DATE(9:2).
027500     OPEN INPUT  PROFILE-FILE.
027600     OPEN OUTPUT ALERT-FILE
027700                 ALERTRPT-FILE.
027800 0100-EXIT.
027900     EXIT.
028000*    THE TEN RULE ID/SEVERITY/TITLE ROWS ARE CARRIED AS TEN
028100*    SEPARATE 01-LEVEL LITERALS (NO COPY FACILITY AVAILABLE TO
028200*    THIS JOB) AND MOVED INTO THE WORKING RULE TABLE ONE TIME
028300*    AT THE START OF THE RUN.
028400 0200-LOAD-RULE-TABLE.
028500     MOVE WS-RT1-ID  TO WS-RULE-ID (1).
028600     MOVE WS-RT1-SEV TO WS-RULE-SEVERITY (1).
028700     MOVE WS-RT1-TTL TO WS-RULE-TITLE (1).
028800     MOVE WS-RT2-ID  TO WS-RULE-ID (2).
028900     MOVE WS-RT2-SEV TO WS-RULE-SEVERITY (2).
029000     MOVE WS-RT2-TTL TO WS-RULE-TITLE (2).
029100     MOVE WS-RT3-ID  TO WS-RULE-ID (3).
029200     MOVE WS-RT3-SEV TO WS-RULE-SEVERITY (3).
029300     MOVE WS-RT3-TTL TO WS-RULE-TITLE (3).
029400     MOVE WS-RT4-ID  TO WS-RULE-ID (4).
029500     MOVE WS-RT4-SEV TO WS-RULE-SEVERITY (4).
029600     MOVE WS-RT4-TTL TO WS-RULE-TITLE (4).
029700     MOVE WS-RT5-ID  TO WS-RULE-ID (5).
029800     MOVE WS-RT5-SEV TO WS-RULE-SEVERITY (5).
029900     MOVE WS-RT5-TTL TO WS-RULE-TITLE (5).
030000     MOVE WS-RT6-ID  TO WS-RULE-ID (6).
030100     MOVE WS-RT6-SEV TO WS-RULE-SEVERITY (6).
030200     MOVE WS-RT6-TTL TO WS-RULE-TITLE (6).
030300     MOVE WS-RT7-ID  TO WS-RULE-ID (7).
030400     MOVE WS-RT7-SEV TO WS-RULE-SEVERITY (7).
030500     MOVE WS-RT7-TTL TO WS-RULE-TITLE (7).
030600     MOVE WS-RT8-ID  TO WS-RULE-ID (8).
030700     MOVE WS-RT8-SEV TO WS-RULE-SEVERITY (8).
030800     MOVE WS-RT8-TTL TO WS-RULE-TITLE (8).
030900     MOVE WS-RT9-ID  TO WS-RULE-ID (9).
031000     MOVE WS-RT9-SEV TO WS-RULE-SEVERITY (9).
031100     MOVE WS-RT9-TTL TO WS-RULE-TITLE (9).
031200     MOVE WS-RT10-ID  TO WS-RULE-ID (10).
031300     MOVE WS-RT10-SEV TO WS-RULE-SEVERITY (10).
031400     MOVE WS-RT10-TTL TO WS-RULE-TITLE (10).
031500 0200-EXIT.
031600     EXIT.
031700 1100-READ-PROFILE.
031800     READ PROFILE-FILE
031900         AT END
032000             MOVE 'Y' TO WS-PROFILE-EOF-SW
032100         NOT AT END
032200             MOVE 'Y' TO WS-PF-EVER-READ-SW
032300             ADD 1 TO WS-PROFILES-READ
032400     END-READ.
032500 1100-EXIT.
032600     EXIT.
032700 2000-PROCESS-ONE-PROFILE.
032800     IF PF-CUSTOMER-ID NOT EQUAL TO WS-BREAK-CUSTOMER-ID
032900         IF WS-BREAK-CUSTOMER-ID NOT EQUAL TO SPACES
033000             PERFORM 2400-WRITE-CUSTOMER-CONTROL-BREAK
033100                 THRU 2400-EXIT
033200         END-IF
033300         MOVE PF-CUSTOMER-ID TO WS-BREAK-CUSTOMER-ID
033400         MOVE ZERO TO WS-CUST-HIGH-COUNT
033500                      WS-CUST-MEDIUM-COUNT
033600                      WS-CUST-LOW-COUNT
033700     END-IF.
033800     PERFORM 2100-DERIVE-RATIOS THRU 2100-EXIT.
033900     PERFORM 2120-ESTIMATE-ONBOARDING-SCORE THRU 2120-EXIT.
034000     PERFORM 2200-EVALUATE-RULE-TABLE THRU 2200-EXIT.
034100     PERFORM 2300-EMIT-ALERTS-IN-SEVERITY-ORDER THRU 2300-EXIT.
034200     PERFORM 1100-READ-PROFILE THRU 1100-EXIT.
034300 2000-EXIT.
034400     EXIT.
034500*    PROFILE-DERIVE (RISK-RULES VARIANT) - INCOME <= 0 USES THE
034600*    AFFORDABILITY DEFAULT OF 100 FOR THE EMI RATIO BUT A ZERO
034700*    DEFAULT FOR DISPOSABLE PERCENT PER CR-0377.
034800 2100-DERIVE-RATIOS.
034900     IF PF-MONTHLY-INCOME NOT GREATER THAN ZERO
035000         MOVE 100.00 TO WS-DR-EMI-RATIO
035100         MOVE ZERO TO WS-DR-DISPOSABLE-PCT
035200     ELSE
035300         COMPUTE WS-DR-EMI-RATIO ROUNDED =
035400             PF-EXISTING-EMIS / PF-MONTHLY-INCOME * 100
035500         COMPUTE WS-DR-DISPOSABLE-PCT ROUNDED =
035600             (PF-MONTHLY-INCOME - PF-MONTHLY-EXPENSES -
035700              PF-EXISTING-EMIS) / PF-MONTHLY-INCOME * 100
035800     END-IF.
035900 2100-EXIT.
036000     EXIT.
036100 2120-ESTIMATE-ONBOARDING-SCORE.                                   CR-0430
036200     COMPUTE WS-DR-ONBOARD-SCORE =
036300         700 + (30 - PF-CREDIT-UTILIZATION) * 2.
036400     IF WS-DR-ONBOARD-SCORE LESS THAN 300
036500         MOVE 300 TO WS-DR-ONBOARD-SCORE
036600     END-IF.
036700     IF WS-DR-ONBOARD-SCORE GREATER THAN 900
036800         MOVE 900 TO WS-DR-ONBOARD-SCORE
036900     END-IF.
037000 2120-EXIT.
037100     EXIT.
037200 2200-EVALUATE-RULE-TABLE.
037300     PERFORM 2210-APPLY-ONE-RULE THRU 2210-EXIT
037400         VARYING RULE-IX FROM 1 BY 1 UNTIL RULE-IX > 10.
037500 2200-EXIT.
037600     EXIT.
037700*    EACH OF THE TEN RULES IS CODED HERE SINCE THE CONDITIONS
037800*    ARE NOT UNIFORM ACROSS ROWS - THE TABLE ONLY CARRIES THE
037900*    ID/SEVERITY/TITLE TEXT, NOT THE TEST ITSELF.  ADDED PER
038000*    CR-0595 WHEN THE COMMITTEE EXPANDED FROM EIGHT TO TEN.
038100 2210-APPLY-ONE-RULE.
038200     MOVE 'N' TO WS-RULE-TRIGGERED-SW (RULE-IX).
038300     MOVE ZERO TO WS-RULE-DRIVING-VALUE (RULE-IX).
038400     EVALUATE RULE-IX
038500         WHEN 1
038600             IF WS-DR-EMI-RATIO GREATER THAN 40
038700                 MOVE 'Y' TO WS-RULE-TRIGGERED-SW (RULE-IX)
038800                 MOVE WS-DR-EMI-RATIO
038900                     TO WS-RULE-DRIVING-VALUE (RULE-IX)
039000             END-IF
039100         WHEN 2
039200             IF WS-DR-EMI-RATIO GREATER THAN 60
039300                 MOVE 'Y' TO WS-RULE-TRIGGERED-SW (RULE-IX)
039400                 MOVE WS-DR-EMI-RATIO
039500                     TO WS-RULE-DRIVING-VALUE (RULE-IX)
039600             END-IF
039700         WHEN 3
039800             IF PF-CREDIT-UTILIZATION GREATER THAN 60
039900                 MOVE 'Y' TO WS-RULE-TRIGGERED-SW (RULE-IX)
040000                 MOVE PF-CREDIT-UTILIZATION
040100                     TO WS-RULE-DRIVING-VALUE (RULE-IX)
040200             END-IF
040300         WHEN 4
040400             IF PF-CREDIT-UTILIZATION GREATER THAN 80
040500                 MOVE 'Y' TO WS-RULE-TRIGGERED-SW (RULE-IX)
040600                 MOVE PF-CREDIT-UTILIZATION
040700                     TO WS-RULE-DRIVING-VALUE (RULE-IX)
040800             END-IF
040900         WHEN 5
041000             IF PF-CREDIT-SCORE LESS THAN 600
041100                 MOVE 'Y' TO WS-RULE-TRIGGERED-SW (RULE-IX)
041200                 MOVE PF-CREDIT-SCORE
041300                     TO WS-RULE-DRIVING-VALUE (RULE-IX)
041400             END-IF
041500         WHEN 6
041600             IF PF-ACTIVE-LOANS GREATER THAN 3
041700                 MOVE 'Y' TO WS-RULE-TRIGGERED-SW (RULE-IX)
041800                 MOVE PF-ACTIVE-LOANS
041900                     TO WS-RULE-DRIVING-VALUE (RULE-IX)
042000             END-IF
042100         WHEN 7
042200             IF WS-DR-DISPOSABLE-PCT LESS THAN 20
042300                 MOVE 'Y' TO WS-RULE-TRIGGERED-SW (RULE-IX)
042400                 MOVE WS-DR-DISPOSABLE-PCT
042500                     TO WS-RULE-DRIVING-VALUE (RULE-IX)
042600             END-IF
042700         WHEN 8
042800             IF PF-SCORE-TREND GREATER THAN 30
042900                 MOVE 'Y' TO WS-RULE-TRIGGERED-SW (RULE-IX)
043000                 MOVE PF-SCORE-TREND
043100                     TO WS-RULE-DRIVING-VALUE (RULE-IX)
043200             END-IF
043300         WHEN 9
043400             IF WS-DR-EMI-RATIO LESS THAN 30
043500                 AND PF-CREDIT-SCORE GREATER THAN 750
043600                 MOVE 'Y' TO WS-RULE-TRIGGERED-SW (RULE-IX)
043700                 MOVE WS-DR-EMI-RATIO
043800                     TO WS-RULE-DRIVING-VALUE (RULE-IX)
043900             END-IF
044000         WHEN 10                                                   CR-0595
044100             IF PF-CREDIT-UTILIZATION GREATER THAN OR EQUAL TO 10
044200                 AND PF-CREDIT-UTILIZATION LESS THAN OR EQUAL
044300                     TO 30
044400                 MOVE 'Y' TO WS-RULE-TRIGGERED-SW (RULE-IX)
044500                 MOVE PF-CREDIT-UTILIZATION
044600                     TO WS-RULE-DRIVING-VALUE (RULE-IX)
044700             END-IF
044800     END-EVALUATE.
044900 2210-EXIT.
045000     EXIT.
045100*    EMIT ORDER CHANGED TO HIGH/MEDIUM/LOW PER CR-0461.
045200 2300-EMIT-ALERTS-IN-SEVERITY-ORDER.                               CR-0461
045300     PERFORM 2301-EMIT-IF-HIGH THRU 2301-EXIT
045400         VARYING RULE-IX FROM 1 BY 1 UNTIL RULE-IX > 10.
045500     PERFORM 2302-EMIT-IF-MEDIUM THRU 2302-EXIT
045600         VARYING RULE-IX FROM 1 BY 1 UNTIL RULE-IX > 10.
045700     PERFORM 2303-EMIT-IF-LOW THRU 2303-EXIT
045800         VARYING RULE-IX FROM 1 BY 1 UNTIL RULE-IX > 10.
045900 2300-EXIT.
046000     EXIT.
046100 2301-EMIT-IF-HIGH.
046200     IF WS-RULE-IS-TRIGGERED (RULE-IX)
046300         AND WS-RULE-SEVERITY (RULE-IX) EQUAL TO 'HIGH  '
046400         PERFORM 2310-WRITE-ONE-ALERT THRU 2310-EXIT
046500     END-IF.
046600 2301-EXIT.
046700     EXIT.
046800 2302-EMIT-IF-MEDIUM.
046900     IF WS-RULE-IS-TRIGGERED (RULE-IX)
047000         AND WS-RULE-SEVERITY (RULE-IX) EQUAL TO 'MEDIUM'
047100         PERFORM 2310-WRITE-ONE-ALERT THRU 2310-EXIT
047200     END-IF.
047300 2302-EXIT.
047400     EXIT.
047500 2303-EMIT-IF-LOW.
047600     IF WS-RULE-IS-TRIGGERED (RULE-IX)
047700         AND WS-RULE-SEVERITY (RULE-IX) EQUAL TO 'LOW   '
047800         PERFORM 2310-WRITE-ONE-ALERT THRU 2310-EXIT
047900     END-IF.
048000 2303-EXIT.
048100     EXIT.
048200 2310-WRITE-ONE-ALERT.
048300     MOVE 'ALR'              TO AF-RECORD-TYPE-CDE.
048400     ADD 1 TO WS-ALERTS-WRITTEN.
048500     MOVE WS-ALERTS-WRITTEN  TO AF-SEQUENCE-NUMBER.
048600     MOVE PF-CUSTOMER-ID     TO AF-CUSTOMER-ID.
048700     MOVE WS-RULE-ID (RULE-IX)      TO AF-ALERT-ID.
048800     MOVE WS-RULE-SEVERITY (RULE-IX) TO AF-SEVERITY.
048900     MOVE WS-RULE-TITLE (RULE-IX)    TO AF-ALERT-TITLE.
049000     MOVE WS-RULE-DRIVING-VALUE (RULE-IX) TO AF-ALERT-VALUE.
049100     WRITE AF-ALERT-RECORD.
049200     EVALUATE WS-RULE-SEVERITY (RULE-IX)
049300         WHEN 'HIGH  '
049400             ADD 1 TO WS-CUST-HIGH-COUNT WS-GRAND-HIGH-COUNT
049500         WHEN 'MEDIUM'
049600             ADD 1 TO WS-CUST-MEDIUM-COUNT WS-GRAND-MEDIUM-COUNT
049700         WHEN OTHER
049800             ADD 1 TO WS-CUST-LOW-COUNT WS-GRAND-LOW-COUNT
049900     END-EVALUATE.
050000     PERFORM 3100-WRITE-ALERT-LINE THRU 3100-EXIT.
050100 2310-EXIT.
050200     EXIT.
050300 2400-WRITE-CUSTOMER-CONTROL-BREAK.
050400     MOVE WS-CUST-HIGH-COUNT   TO CB-HIGH.
050500     MOVE WS-CUST-MEDIUM-COUNT TO CB-MEDIUM.
050600     MOVE WS-CUST-LOW-COUNT    TO CB-LOW.
050700     WRITE AR-PRINT-LINE FROM WS-CUSTOMER-BREAK-LINE.
050800     ADD 1 TO WS-LINE-COUNT.
050900 2400-EXIT.
051000     EXIT.
051100 3000-WRITE-ALERT-HEADINGS.
051200     ADD 1 TO WS-PAGE-NUMBER.
051300     MOVE WS-PAGE-NUMBER TO HL1-PAGE-NUMBER.
051400     MOVE WS-RUN-DATE    TO HL2-RUN-DATE.
051500     WRITE AR-PRINT-LINE FROM WS-HEADING-LINE-1.
051600     WRITE AR-PRINT-LINE FROM WS-HEADING-LINE-2.
051700     MOVE SPACES TO AR-PRINT-LINE.
051800     WRITE AR-PRINT-LINE.
051900     WRITE AR-PRINT-LINE FROM WS-HEADING-LINE-3.
052000     MOVE ZERO TO WS-LINE-COUNT.
052100 3000-EXIT.
052200     EXIT.
052300 3100-WRITE-ALERT-LINE.
052400     IF WS-LINE-COUNT GREATER THAN OR EQUAL TO 50
052500         PERFORM 3000-WRITE-ALERT-HEADINGS THRU 3000-EXIT
052600     END-IF.
052700     MOVE PF-CUSTOMER-ID     TO DL-CUSTOMER-ID.
052800     MOVE WS-RULE-ID (RULE-IX)       TO DL-ALERT-ID.
052900     MOVE WS-RULE-SEVERITY (RULE-IX) TO DL-SEVERITY.
053000     MOVE WS-RULE-TITLE (RULE-IX)    TO DL-ALERT-TITLE.
053100     MOVE WS-RULE-DRIVING-VALUE (RULE-IX) TO DL-ALERT-VALUE.
053200     WRITE AR-PRINT-LINE FROM WS-DETAIL-LINE.
053300     ADD 1 TO WS-LINE-COUNT.
053400 3100-EXIT.
053500     EXIT.
053600 9000-WRITE-GRAND-TOTALS.
053700     MOVE SPACES TO AR-PRINT-LINE.
053800     WRITE AR-PRINT-LINE.
053900     MOVE WS-PROFILES-READ    TO TL1-PROFILES-READ.
054000     WRITE AR-PRINT-LINE FROM WS-TOTALS-LINE-1.
054100     MOVE WS-ALERTS-WRITTEN   TO TL2-ALERTS-WRITTEN.
054200     WRITE AR-PRINT-LINE FROM WS-TOTALS-LINE-2.
054300     MOVE WS-GRAND-HIGH-COUNT   TO TL3-HIGH.
054400     MOVE WS-GRAND-MEDIUM-COUNT TO TL3-MEDIUM.
054500     MOVE WS-GRAND-LOW-COUNT    TO TL3-LOW.
054600     WRITE AR-PRINT-LINE FROM WS-TOTALS-LINE-3.
054700 9000-EXIT.
054800     EXIT.
054900 8000-CLOSE-FILES.
055000     CLOSE PROFILE-FILE
055100           ALERT-FILE
055200           ALERTRPT-FILE.
055300 8000-EXIT.
055400     EXIT.
